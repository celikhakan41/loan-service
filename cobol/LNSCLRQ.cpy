000010*---------------------------------------------------------------*
000020*  LNSCLRQ   CREATE-LOAN-REQUEST TRANSACTION LAYOUT             *
000030*            ONE RECORD PER LOAN ORIGINATION REQUEST, READ BY   *
000040*            THE LNS0100P ORIGINATION RUN                       *
000050*---------------------------------------------------------------*
000060*     CODE       AUTHOR    DATE       DESCRIPTION               *
000070*     ---------- --------- ---------- ---------------------     *
000080*     ORIGINAL   R.MASETTI 1988-04-20 ORIGINAL LAYOUT           *
000090*---------------------------------------------------------------*
000100 01  CLRQ-RECORD.
000110     05  CLRQ-CUST-ID             PIC 9(09).
000120     05  CLRQ-LOAN-AMOUNT         PIC S9(17)V99.
000130     05  CLRQ-NUM-INSTALLMENT     PIC X(02).
000140     05  CLRQ-INTEREST-RATE       PIC S9V999.
000150     05  FILLER                   PIC X(06).
