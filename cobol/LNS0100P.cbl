000010*---------------------------------------------------------------*
000020* LNS0100P: LOAN ORIGINATION - CREATE LOAN AND SCHEDULE         *
000030*           INSTALLMENTS AGAINST A CUSTOMER'S REVOLVING CREDIT  *
000040******************************************************************
000050* FILES USED                                                     *
000060* -------------------                                            *
000070* CLNREQIN: CREATE-LOAN-REQUEST TRANSACTIONS (INPUT)             *
000080* CUSTMSTR: CUSTOMER MASTER, RANDOM BY CUST-ID (UPDATE)          *
000090* LOANMSTR: LOAN MASTER, RANDOM BY LOAN-ID (OUTPUT)              *
000100* INSTMSTR: LOAN INSTALLMENT MASTER, RANDOM BY INST-ID (OUTPUT)  *
000110* LOANCTLF: SURROGATE-KEY CONTROL FILE (UPDATE)                  *
000120* LNSREJCT: REJECTED-REQUEST REPORT (OUTPUT)                     *
000130*                                                                 *
000140* COPYS USED                                                     *
000150* ----------------                                               *
000160* LNSCLRQ, LNSCUSR, LNSLOAR, LNSINSR, LNSCTLR, LNSDATW           *
000170******************************************************************
000180*                  IDENTIFICATION DIVISION                       *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210
000220 PROGRAM-ID.    LNS0100P.
000230 AUTHOR.        R. MASETTI.
000240 INSTALLATION.  INFOSER S.R.L.
000250 DATE-WRITTEN.  1988-04-27.
000260 DATE-COMPILED.
000270 SECURITY.      INFOSER S.R.L. - INTERNAL USE ONLY.
000280******************************************************************
000290*                     MODIFICATIONS LOG                          *
000300******************************************************************
000310*     CODE       AUTHOR    DATE       DESCRIPTION               *
000320*     ---------- --------- ---------- ---------------------     *
000330*     ORIGINAL   R.MASETTI 1988-04-27 ORIGINAL PROGRAM,          *
000340*                                     SINGLE-INSTALLMENT LOANS   *
000350*                                     ONLY (NO AMORTIZATION)     *
000360*     LNS0P001   R.MASETTI 1988-11-02 ADDED N-INSTALLMENT        *
000370*                                     AMORTIZATION (6/9/12/24)   *
000380*     LNS0P002   G.RUSSO   1990-03-15 ADDED CREDIT-LIMIT CHECK   *
000390*                                     AGAINST CUSTOMER MASTER    *
000400*                                     BEFORE ORIGINATION         *
000410*     LNS0P003   G.RUSSO   1993-07-14 REJECTED REQUESTS NOW      *
000420*                                     WRITTEN TO LNSREJCT        *
000430*                                     RATHER THAN ABENDING       *
000440*     LNS0P004   A.FERRARI 1998-11-30 Y2K - ALL DATE FIELDS      *
000450*                                     WIDENED TO CCYYMMDD, DATE  *
000460*                                     WORK AREA MOVED TO LNSDATW *
000470*     LNS0P005   M.COLOMBO 2004-06-09 REQ.4471 - INSTALLMENT-    *
000480*                                     COUNT DOMAIN CHECK NOW     *
000490*                                     SKIPS EDIT WHEN THE FIELD  *
000500*                                     ARRIVES BLANK RATHER THAN  *
000510*                                     REJECTING IT               *
000520******************************************************************
000530*                     ENVIRONMENT DIVISION                       *
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560
000570 CONFIGURATION SECTION.
000580
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630
000640 FILE-CONTROL.
000650
000660     SELECT CLNREQIN   ASSIGN TO DDCLNREQ
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-CLNREQIN-FS.
000690
000700     SELECT CUSTMSTR   ASSIGN TO DDCUSTMS
000710         ORGANIZATION IS INDEXED
000720         ACCESS MODE IS DYNAMIC
000730         RECORD KEY IS CUST-ID
000740         FILE STATUS IS WS-CUSTMSTR-FS.
000750
000760     SELECT LOANMSTR   ASSIGN TO DDLOANMS
000770         ORGANIZATION IS INDEXED
000780         ACCESS MODE IS DYNAMIC
000790         RECORD KEY IS LOAN-ID
000800         FILE STATUS IS WS-LOANMSTR-FS.
000810
000820     SELECT INSTMSTR   ASSIGN TO DDINSTMS
000830         ORGANIZATION IS INDEXED
000840         ACCESS MODE IS DYNAMIC
000850         RECORD KEY IS INST-ID
000860         FILE STATUS IS WS-INSTMSTR-FS.
000870
000880     SELECT LOANCTLF   ASSIGN TO DDLOANCT
000890         ORGANIZATION IS INDEXED
000900         ACCESS MODE IS DYNAMIC
000910         RECORD KEY IS CTL-KEY-CODE
000920         FILE STATUS IS WS-LOANCTLF-FS.
000930
000940     SELECT LNSREJCT   ASSIGN TO DDLNSREJ
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WS-LNSREJCT-FS.
000970
000980******************************************************************
000990*                       DATA DIVISION                            *
001000******************************************************************
001010 DATA DIVISION.
001020*
001030******************************************************************
001040*                       FILE SECTION                             *
001050******************************************************************
001060 FILE SECTION.
001070
001080 FD  CLNREQIN
001090     LABEL RECORD STANDARD
001100     RECORDING MODE IS F.
001110     COPY LNSCLRQ.
001120
001130 FD  CUSTMSTR
001140     LABEL RECORD STANDARD.
001150     COPY LNSCUSR.
001160
001170 FD  LOANMSTR
001180     LABEL RECORD STANDARD.
001190     COPY LNSLOAR.
001200
001210 FD  INSTMSTR
001220     LABEL RECORD STANDARD.
001230     COPY LNSINSR.
001240
001250 FD  LOANCTLF
001260     LABEL RECORD STANDARD.
001270     COPY LNSCTLR.
001280
001290 FD  LNSREJCT
001300     LABEL RECORD STANDARD
001310     RECORDING MODE IS F.
001320 01  REJ-RECORD.
001330     05  REJ-CUST-ID              PIC 9(09).
001340     05  FILLER                   PIC X(01)   VALUE '-'.
001350     05  REJ-REASON               PIC X(28).
001360     05  FILLER                   PIC X(02).
001370
001380******************************************************************
001390*                  WORKING-STORAGE SECTION                       *
001400******************************************************************
001410 WORKING-STORAGE SECTION.
001420
001430     COPY LNSDATW.
001440
001450 01  WS-FILE-STATUS.
001460     05  WS-CLNREQIN-FS           PIC X(02).
001470         88  END-OF-CLNREQIN              VALUE '10'.
001480     05  WS-CUSTMSTR-FS           PIC X(02).
001490     05  WS-LOANMSTR-FS           PIC X(02).
001500     05  WS-INSTMSTR-FS           PIC X(02).
001510     05  WS-LOANCTLF-FS           PIC X(02).
001520     05  WS-LNSREJCT-FS           PIC X(02).
001530     05  FILLER                   PIC X(04).
001540
001550 01  WS-SWITCHES.
001560     05  SW-CLNREQIN-EOF          PIC X(01)   VALUE 'N'.
001570         88  SW-END-OF-CLNREQIN           VALUE 'Y'.
001580     05  SW-REQUEST-STATUS        PIC X(01)   VALUE 'Y'.
001590         88  WS-REQUEST-OK                VALUE 'Y'.
001600         88  WS-REQUEST-NOT-OK            VALUE 'N'.
001610     05  FILLER                   PIC X(04).
001620
001630 01  WS-COUNTERS   COMP-3.
001640     05  CNT-REQUESTS-READ        PIC 9(07)   VALUE ZERO.
001650     05  CNT-LOANS-CREATED        PIC 9(07)   VALUE ZERO.
001660     05  CNT-REQUESTS-REJECTED    PIC 9(07)   VALUE ZERO.
001670     05  CNT-INSTALLMENTS-WRITTEN PIC 9(07)   VALUE ZERO.
001680     05  FILLER                   PIC X(04).
001690
001700 01  WS-WORK-AREA.
001710     05  WS-LOAN-AMOUNT           PIC S9(17)V99.
001720     05  WS-AVAILABLE-CREDIT      PIC S9(17)V99.
001730     05  WS-INSTALLMENT-AMOUNT    PIC S9(17)V99.
001740     05  WS-INST-SEQ              PIC 9(02)   COMP-3.
001750     05  WS-DUE-DATE              PIC 9(08).
001760     05  WS-REJECT-REASON         PIC X(28).
001770     05  WS-TODAY-CCYYMMDD        PIC 9(08).
001780     05  WS-TODAY-YYMMDD          PIC 9(06).
001790     05  WS-TODAY-YYMMDD-R  REDEFINES WS-TODAY-YYMMDD.
001800         10  WS-TODAY-YY          PIC 9(02).
001810         10  WS-TODAY-MM          PIC 9(02).
001820         10  WS-TODAY-DD          PIC 9(02).
001830     05  WS-TODAY-CENTURY         PIC 9(02).
001840     05  FILLER                   PIC X(04).
001850
001860 01  WS-CONSTANTS.
001870     05  CA-PROGRAM               PIC X(08)   VALUE 'LNS0100P'.
001880     05  CA-INSTALLMENT-6         PIC X(02)   VALUE '6 '.
001890     05  CA-INSTALLMENT-9         PIC X(02)   VALUE '9 '.
001900     05  CA-INSTALLMENT-12        PIC X(02)   VALUE '12'.
001910     05  CA-INSTALLMENT-24        PIC X(02)   VALUE '24'.
001920     05  FILLER                   PIC X(04).
001930
001940******************************************************************
001950*                       PROCEDURE DIVISION                       *
001960******************************************************************
001970 PROCEDURE DIVISION.
001980
001990     PERFORM 100000-START      THRU 100000-EXIT.
002000
002010     PERFORM 200000-PROCESS    THRU 200000-EXIT.
002020
002030     PERFORM 900000-END        THRU 900000-EXIT.
002040
002050     GOBACK.
002060
002070*
002080******************************************************************
002090*.PN 100000-START.                                               *
002100*  OPENS THE RUN'S FILES AND ESTABLISHES TODAY'S DATE FOR THE    *
002110*  LOAN-CREATE-DATE AND LAST-MAINTENANCE STAMPS BELOW            *
002120******************************************************************
002130 100000-START.
002140
002150     OPEN INPUT CLNREQIN
002160          I-O   CUSTMSTR
002170          I-O   LOANMSTR
002180          I-O   INSTMSTR
002190          I-O   LOANCTLF
002200          OUTPUT LNSREJCT.
002210
002220     INITIALIZE WS-COUNTERS.
002230
002240     SET SW-END-OF-CLNREQIN TO FALSE.
002250
002260     PERFORM 110000-ESTABLISH-TODAY THRU 110000-EXIT.
002270
002280*
002290******************************************************************
002300*.PN 110000-ESTABLISH-TODAY.                                     *
002310*  DERIVES THE 4-DIGIT-CENTURY RUN DATE FROM THE 2-DIGIT SYSTEM  *
002320*  CLOCK (LNS0P004 - Y2K WINDOWING, 00-49 IS 20XX, 50-99 19XX)   *
002330******************************************************************
002340 110000-ESTABLISH-TODAY.
002350
002360     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002370
002380     IF  WS-TODAY-YY < 50
002390         MOVE 20 TO WS-TODAY-CENTURY
002400     ELSE
002410         MOVE 19 TO WS-TODAY-CENTURY
002420     END-IF.
002430
002440     STRING WS-TODAY-CENTURY WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD
002450         DELIMITED BY SIZE INTO WS-TODAY-CCYYMMDD.
002460
002470 110000-EXIT.
002480       EXIT.
002490
002500*
002510******************************************************************
002520*.PN 200000-PROCESS.                                             *
002530******************************************************************
002540 200000-PROCESS.
002550
002560     PERFORM 210000-READ-REQUEST         THRU 210000-EXIT.
002570
002580     PERFORM 220000-EDIT-AND-POST-REQUEST THRU 220000-EXIT
002590         UNTIL SW-END-OF-CLNREQIN.
002600
002610 200000-EXIT.
002620       EXIT.
002630
002640*
002650******************************************************************
002660*.PN 210000-READ-REQUEST.                                        *
002670******************************************************************
002680 210000-READ-REQUEST.
002690
002700     READ CLNREQIN
002710         AT END
002720             SET SW-END-OF-CLNREQIN TO TRUE
002730         NOT AT END
002740             ADD 1 TO CNT-REQUESTS-READ
002750     END-READ.
002760
002770 210000-EXIT.
002780       EXIT.
002790
002800*
002810******************************************************************
002820*.PN 220000-EDIT-AND-POST-REQUEST.                               *
002830*  ONE REQUEST THROUGH THE ORIGINATION EDIT - VALIDATE, CHECK    *
002840*  CREDIT, WRITE LOAN, SCHEDULE INSTALLMENTS, UPDATE THE         *
002850*  CUSTOMER'S USED CREDIT                                        *
002860******************************************************************
002870 220000-EDIT-AND-POST-REQUEST.
002880
002890     SET WS-REQUEST-OK TO TRUE.
002900
002910     PERFORM 221000-VALIDATE-INSTALLMENT-CNT THRU 221000-EXIT.
002920
002930     IF  WS-REQUEST-OK
002940         PERFORM 222000-READ-CUSTOMER-MASTER THRU 222000-EXIT
002950     END-IF.
002960
002970     IF  WS-REQUEST-OK
002980         PERFORM 223000-COMPUTE-LOAN-AMOUNT  THRU 223000-EXIT
002990         PERFORM 224000-CHECK-AVAILABLE-CREDIT THRU 224000-EXIT
003000     END-IF.
003010
003020     IF  WS-REQUEST-OK
003030         PERFORM 225000-GET-NEXT-LOAN-ID     THRU 225000-EXIT
003040         PERFORM 226000-WRITE-LOAN-MASTER    THRU 226000-EXIT
003050         PERFORM 230000-GENERATE-INSTALLMENTS THRU 230000-EXIT
003060         PERFORM 240000-UPDATE-CUSTOMER-CREDIT THRU 240000-EXIT
003070         ADD 1 TO CNT-LOANS-CREATED
003080     END-IF.
003090
003100     PERFORM 210000-READ-REQUEST THRU 210000-EXIT.
003110
003120 220000-EXIT.
003130       EXIT.
003140
003150*
003160******************************************************************
003170*.PN 221000-VALIDATE-INSTALLMENT-CNT.                            *
003180*  A BLANK REQ-NUM-INSTALLMENT PASSES THROUGH UNVALIDATED - THE  *
003190*  UPSTREAM CONTRACT ALLOWS THE FIELD TO BE ABSENT (LNS0P005)    *
003200******************************************************************
003210 221000-VALIDATE-INSTALLMENT-CNT.
003220
003230     IF  CLRQ-NUM-INSTALLMENT = SPACES
003240         CONTINUE
003250     ELSE
003260         IF  CLRQ-NUM-INSTALLMENT = CA-INSTALLMENT-6  OR
003270             CLRQ-NUM-INSTALLMENT = CA-INSTALLMENT-9  OR
003280             CLRQ-NUM-INSTALLMENT = CA-INSTALLMENT-12 OR
003290             CLRQ-NUM-INSTALLMENT = CA-INSTALLMENT-24
003300             CONTINUE
003310         ELSE
003320             SET WS-REQUEST-NOT-OK TO TRUE
003330             MOVE 'INVALID_INSTALLMENT_COUNT' TO WS-REJECT-REASON
003340             PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
003350         END-IF
003360     END-IF.
003370
003380 221000-EXIT.
003390       EXIT.
003400
003410*
003420******************************************************************
003430*.PN 222000-READ-CUSTOMER-MASTER.                                *
003440******************************************************************
003450 222000-READ-CUSTOMER-MASTER.
003460
003470     MOVE CLRQ-CUST-ID TO CUST-ID.
003480
003490     READ CUSTMSTR
003500         INVALID KEY
003510             SET WS-REQUEST-NOT-OK TO TRUE
003520             MOVE 'CUSTOMER_NOT_FOUND'       TO WS-REJECT-REASON
003530             PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
003540         NOT INVALID KEY
003550             CONTINUE
003560     END-READ.
003570
003580 222000-EXIT.
003590       EXIT.
003600
003610*
003620******************************************************************
003630*.PN 223000-COMPUTE-LOAN-AMOUNT.                                 *
003640*  LOAN-AMOUNT = PRINCIPAL * (1 + RATE).  NO ROUNDING HERE -     *
003650*  THE RECEIVING FIELD SIMPLY TRUNCATES TO ITS TWO DECIMALS;     *
003660*  ROUNDING IS APPLIED ONLY WHEN THE INSTALLMENT AMOUNT IS       *
003670*  DERIVED IN PARAGRAPH 230000                                   *
003680******************************************************************
003690 223000-COMPUTE-LOAN-AMOUNT.
003700
003710     COMPUTE WS-LOAN-AMOUNT =
003720         CLRQ-LOAN-AMOUNT * (1 + CLRQ-INTEREST-RATE).
003730
003740 223000-EXIT.
003750       EXIT.
003760
003770*
003780******************************************************************
003790*.PN 224000-CHECK-AVAILABLE-CREDIT.                              *
003800******************************************************************
003810 224000-CHECK-AVAILABLE-CREDIT.
003820
003830     COMPUTE WS-AVAILABLE-CREDIT =
003840         CUST-CREDIT-LIMIT - CUST-USED-CREDIT.
003850
003860     IF  WS-AVAILABLE-CREDIT < WS-LOAN-AMOUNT
003870         SET WS-REQUEST-NOT-OK TO TRUE
003880         MOVE 'INSUFFICIENT_CREDIT'      TO WS-REJECT-REASON
003890         PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
003900     END-IF.
003910
003920 224000-EXIT.
003930       EXIT.
003940
003950*
003960******************************************************************
003970*.PN 225000-GET-NEXT-LOAN-ID.                                    *
003980*  THE LOAN-ID SURROGATE KEY IS HANDED OUT FROM LOANCTLF, NOT    *
003990*  GENERATED BY THE FILE SYSTEM - SEE LNSCTLR FOR THE CONTROL    *
004000*  RECORD LAYOUT                                                 *
004010******************************************************************
004020 225000-GET-NEXT-LOAN-ID.
004030
004040     MOVE 'LOANID  ' TO CTL-KEY-CODE.
004050
004060     READ LOANCTLF
004070         INVALID KEY
004080             MOVE 1 TO CTL-NEXT-NUMBER
004090             MOVE 'LOANID  ' TO CTL-KEY-CODE
004100             WRITE CTL-RECORD
004110         NOT INVALID KEY
004120             ADD 1 TO CTL-NEXT-NUMBER
004130             REWRITE CTL-RECORD
004140     END-READ.
004150
004160     MOVE CTL-NEXT-NUMBER TO LOAN-ID.
004170
004180 225000-EXIT.
004190       EXIT.
004200
004210*
004220******************************************************************
004230*.PN 226000-WRITE-LOAN-MASTER.                                   *
004240******************************************************************
004250 226000-WRITE-LOAN-MASTER.
004260
004270     MOVE CLRQ-CUST-ID          TO LOAN-CUST-ID.
004280     MOVE WS-LOAN-AMOUNT        TO LOAN-AMOUNT.
004290
004300     EVALUATE CLRQ-NUM-INSTALLMENT
004310         WHEN CA-INSTALLMENT-6
004320             MOVE 6  TO LOAN-NUM-INSTALLMENTS
004330         WHEN CA-INSTALLMENT-9
004340             MOVE 9  TO LOAN-NUM-INSTALLMENTS
004350         WHEN CA-INSTALLMENT-12
004360             MOVE 12 TO LOAN-NUM-INSTALLMENTS
004370         WHEN CA-INSTALLMENT-24
004380             MOVE 24 TO LOAN-NUM-INSTALLMENTS
004390         WHEN OTHER
004400*            FIELD ARRIVED BLANK - VALIDATION WAS SKIPPED BY
004410*            221000 PER LNS0P005 - NO SCHEDULE IS GENERATED
004420             MOVE ZERO TO LOAN-NUM-INSTALLMENTS
004430     END-EVALUATE.
004440
004450     MOVE WS-TODAY-CCYYMMDD     TO LOAN-CREATE-DATE.
004460     MOVE CLRQ-INTEREST-RATE    TO LOAN-INTEREST-RATE.
004470     SET  LOAN-NOT-PAID         TO TRUE.
004480     MOVE WS-TODAY-CCYYMMDD     TO LOAN-LAST-UPD-DATE.
004490     MOVE CA-PROGRAM            TO LOAN-LAST-UPD-PGM.
004500
004510     WRITE LOAN-RECORD
004520         INVALID KEY
004530             DISPLAY 'LNS0100P - LOAN-ID DUPLICATE ' LOAN-ID
004540     END-WRITE.
004550
004560 226000-EXIT.
004570       EXIT.
004580
004590*
004600******************************************************************
004610*.PN 230000-GENERATE-INSTALLMENTS.                               *
004620*  INSTALLMENT-AMOUNT = LOAN-AMOUNT / N, ROUNDED HALF-UP TO 2    *
004630*  DECIMALS - THE SAME ROUNDED VALUE IS USED FOR EVERY           *
004640*  INSTALLMENT, WITH NO REMAINDER TRUE-UP ACROSS THE SCHEDULE    *
004650******************************************************************
004660 230000-GENERATE-INSTALLMENTS.
004670
004680     IF  LOAN-NUM-INSTALLMENTS > 0
004690
004700         COMPUTE WS-INSTALLMENT-AMOUNT ROUNDED =
004710             LOAN-AMOUNT / LOAN-NUM-INSTALLMENTS
004720
004730         MOVE LOAN-CREATE-DATE TO DATEWK-CCYYMMDD
004740         ADD 1 TO DATEWK-MM
004750         IF  DATEWK-MM > 12
004760             MOVE 1 TO DATEWK-MM
004770             ADD 1 TO DATEWK-CCYY
004780         END-IF
004790         MOVE 01 TO DATEWK-DD
004800         MOVE DATEWK-CCYYMMDD TO WS-DUE-DATE
004810
004820         PERFORM 231000-WRITE-ONE-INSTALLMENT THRU 231000-EXIT
004830             VARYING WS-INST-SEQ FROM 1 BY 1
004840             UNTIL WS-INST-SEQ > LOAN-NUM-INSTALLMENTS
004850
004860     END-IF.
004870
004880 230000-EXIT.
004890       EXIT.
004900
004910*
004920******************************************************************
004930*.PN 231000-WRITE-ONE-INSTALLMENT.                               *
004940******************************************************************
004950 231000-WRITE-ONE-INSTALLMENT.
004960
004970     PERFORM 232000-GET-NEXT-INST-ID THRU 232000-EXIT.
004980
004990     MOVE LOAN-ID               TO INST-LOAN-ID.
005000     MOVE WS-INSTALLMENT-AMOUNT TO INST-AMOUNT.
005010     MOVE ZERO                  TO INST-PAID-AMOUNT.
005020     MOVE WS-DUE-DATE           TO INST-DUE-DATE.
005030     MOVE ZERO                  TO INST-PAYMENT-DATE.
005040     SET  INST-NOT-PAID         TO TRUE.
005050     MOVE WS-TODAY-CCYYMMDD     TO INST-LAST-UPD-DATE.
005060     MOVE CA-PROGRAM            TO INST-LAST-UPD-PGM.
005070
005080     WRITE INST-RECORD
005090         INVALID KEY
005100             DISPLAY 'LNS0100P - INST-ID DUPLICATE ' INST-ID
005110     END-WRITE.
005120
005130     ADD 1 TO CNT-INSTALLMENTS-WRITTEN.
005140
005150     PERFORM 233000-ADVANCE-DUE-DATE THRU 233000-EXIT.
005160
005170 231000-EXIT.
005180       EXIT.
005190
005200*
005210******************************************************************
005220*.PN 232000-GET-NEXT-INST-ID.                                    *
005230******************************************************************
005240 232000-GET-NEXT-INST-ID.
005250
005260     MOVE 'INSTID  ' TO CTL-KEY-CODE.
005270
005280     READ LOANCTLF
005290         INVALID KEY
005300             MOVE 1 TO CTL-NEXT-NUMBER
005310             MOVE 'INSTID  ' TO CTL-KEY-CODE
005320             WRITE CTL-RECORD
005330         NOT INVALID KEY
005340             ADD 1 TO CTL-NEXT-NUMBER
005350             REWRITE CTL-RECORD
005360     END-READ.
005370
005380     MOVE CTL-NEXT-NUMBER TO INST-ID.
005390
005400 232000-EXIT.
005410       EXIT.
005420
005430*
005440******************************************************************
005450*.PN 233000-ADVANCE-DUE-DATE.                                    *
005460*  EACH SUBSEQUENT INSTALLMENT FALLS ON THE 1ST OF THE FOLLOWING *
005470*  CALENDAR MONTH                                                *
005480******************************************************************
005490 233000-ADVANCE-DUE-DATE.
005500
005510     MOVE WS-DUE-DATE TO DATEWK-CCYYMMDD.
005520     ADD 1 TO DATEWK-MM.
005530     IF  DATEWK-MM > 12
005540         MOVE 1 TO DATEWK-MM
005550         ADD 1 TO DATEWK-CCYY
005560     END-IF.
005570     MOVE 01 TO DATEWK-DD.
005580     MOVE DATEWK-CCYYMMDD TO WS-DUE-DATE.
005590
005600 233000-EXIT.
005610       EXIT.
005620
005630*
005640******************************************************************
005650*.PN 240000-UPDATE-CUSTOMER-CREDIT.                              *
005660******************************************************************
005670 240000-UPDATE-CUSTOMER-CREDIT.
005680
005690     ADD  LOAN-AMOUNT           TO CUST-USED-CREDIT.
005700     MOVE WS-TODAY-CCYYMMDD     TO CUST-LAST-UPD-DATE.
005710     MOVE CA-PROGRAM            TO CUST-LAST-UPD-PGM.
005720
005730     REWRITE CUST-RECORD
005740         INVALID KEY
005750             DISPLAY 'LNS0100P - CUSTOMER REWRITE FAILED '
005760                      CUST-ID
005770     END-REWRITE.
005780
005790 240000-EXIT.
005800       EXIT.
005810
005820*
005830******************************************************************
005840*.PN 800000-WRITE-REJECT.                                        *
005850******************************************************************
005860 800000-WRITE-REJECT.
005870
005880     MOVE CLRQ-CUST-ID  TO REJ-CUST-ID.
005890     MOVE WS-REJECT-REASON TO REJ-REASON.
005900
005910     WRITE REJ-RECORD.
005920
005930     ADD 1 TO CNT-REQUESTS-REJECTED.
005940
005950 800000-EXIT.
005960       EXIT.
005970
005980*
005990******************************************************************
006000*.PN 900000-END.                                                 *
006010*  CLOSES THE FILES AND DISPLAYS THE RUN'S STATISTICS TO THE     *
006020*  JOB LOG                                                       *
006030******************************************************************
006040 900000-END.
006050
006060     DISPLAY 'LNS0100P - REQUESTS READ       - '
006070              CNT-REQUESTS-READ.
006080     DISPLAY 'LNS0100P - LOANS CREATED        - '
006090              CNT-LOANS-CREATED.
006100     DISPLAY 'LNS0100P - INSTALLMENTS WRITTEN - '
006110              CNT-INSTALLMENTS-WRITTEN.
006120     DISPLAY 'LNS0100P - REQUESTS REJECTED    - '
006130              CNT-REQUESTS-REJECTED.
006140
006150     CLOSE CLNREQIN
006160           CUSTMSTR
006170           LOANMSTR
006180           INSTMSTR
006190           LOANCTLF
006200           LNSREJCT.
006210
006220     STOP RUN.
006230
006240 900000-EXIT.
006250       EXIT.
