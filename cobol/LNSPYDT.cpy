000010*---------------------------------------------------------------*
000020*  LNSPYDT   PAYMENT-DETAIL OUTPUT LINE LAYOUT                  *
000030*            ONE RECORD PER INSTALLMENT SETTLED BY A PAYMENT    *
000040*            TRANSACTION, WRITTEN BY THE LNS0200P RUN           *
000050*---------------------------------------------------------------*
000060*     CODE       AUTHOR    DATE       DESCRIPTION               *
000070*     ---------- --------- ---------- ---------------------     *
000080*     ORIGINAL   R.MASETTI 1988-05-03 ORIGINAL LAYOUT           *
000090*---------------------------------------------------------------*
000100 01  PYDT-RECORD.
000110     05  PYDT-INST-ID             PIC 9(09).
000120     05  PYDT-ORIGINAL-AMOUNT     PIC S9(17)V99.
000130     05  PYDT-EFFECTIVE-AMOUNT    PIC S9(17)V99.
000140     05  PYDT-DISCOUNT            PIC S9(17)V99.
000150     05  PYDT-PENALTY             PIC S9(17)V99.
000160     05  PYDT-PAYMENT-TYPE        PIC X(08).
000170     05  FILLER                   PIC X(07).
