000010*---------------------------------------------------------------*
000020*  LNSPYRS   PAYMENT-RESPONSE SUMMARY OUTPUT LAYOUT             *
000030*            ONE RECORD PER PAYMENT TRANSACTION PROCESSED,      *
000040*            WRITTEN AFTER THE LAST PYDT-RECORD FOR THAT        *
000050*            TRANSACTION BY THE LNS0200P RUN                    *
000060*---------------------------------------------------------------*
000070*     CODE       AUTHOR    DATE       DESCRIPTION               *
000080*     ---------- --------- ---------- ---------------------     *
000090*     ORIGINAL   R.MASETTI 1988-05-03 ORIGINAL LAYOUT           *
000100*---------------------------------------------------------------*
000110 01  PYRS-RECORD.
000120     05  PYRS-INSTALLMENTS-PAID-COUNT PIC 9(04).
000130     05  PYRS-TOTAL-AMOUNT-SPENT       PIC S9(17)V99.
000140     05  PYRS-IS-LOAN-COMPLETE-SW      PIC X(01).
000150         88  PYRS-LOAN-COMPLETE               VALUE 'Y'.
000160         88  PYRS-LOAN-NOT-COMPLETE           VALUE 'N'.
000170     05  FILLER                         PIC X(05).
