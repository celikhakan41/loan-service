000010*---------------------------------------------------------------*
000020*  LNSCTLR   SURROGATE-KEY CONTROL RECORD LAYOUT                *
000030*            ONE RECORD PER GENERATED KEY (LOAN-ID / INST-ID /  *
000040*            CUST-ID), USED BY LNS0100P AND LNS0300P TO HAND    *
000050*            OUT THE NEXT SURROGATE KEY WHEN A LOAN, AN         *
000060*            INSTALLMENT OR A CUSTOMER IS ORIGINATED            *
000070*---------------------------------------------------------------*
000080*     CODE       AUTHOR    DATE       DESCRIPTION               *
000090*     ---------- --------- ---------- ---------------------     *
000100*     ORIGINAL   R.MASETTI 1988-04-25 ORIGINAL LAYOUT           *
000110*     LNSC003    R.MASETTI 1988-05-10 ADDED CUSTID KEY CODE FOR *
000120*                                     THE CUSTOMER-MAINTENANCE  *
000130*                                     RUN                       *
000140*---------------------------------------------------------------*
000150 01  CTL-RECORD.
000160     05  CTL-KEY-CODE             PIC X(08).
000170         88  CTL-KEY-IS-LOAN-ID           VALUE 'LOANID  '.
000180         88  CTL-KEY-IS-INST-ID           VALUE 'INSTID  '.
000190         88  CTL-KEY-IS-CUST-ID           VALUE 'CUSTID  '.
000200     05  CTL-NEXT-NUMBER          PIC 9(09).
000210     05  FILLER                   PIC X(10).
