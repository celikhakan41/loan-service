000010*---------------------------------------------------------------*
000020*                                                               *
000030*  *******  **   **  **  *****  **  **                          *
000040*  **   **  **   **  **  **     ** **          PRODOTTO         *
000050*  **   **  **   **  **  **     ***       CREDITO RATEALE       *
000060*  ** * **  **   **  **  **     ** **                           *
000070*  *******  *******  **  *****  **  **                          *
000080*       *                                  INFOSER S.R.L.       *
000090*                                                               *
000100*---------------------------------------------------------------*
000110*  LNSINSR   LOAN INSTALLMENT MASTER RECORD LAYOUT              *
000120*            ONE RECORD PER SCHEDULED INSTALLMENT.  ALTERNATE   *
000130*            INDEX IS (INST-LOAN-ID, INST-DUE-DATE) FOR THE     *
000140*            PAYMENT-POSTING RUN                                *
000150*---------------------------------------------------------------*
000160*     CODE       AUTHOR    DATE       DESCRIPTION               *
000170*     ---------- --------- ---------- ---------------------     *
000180*     ORIGINAL   R.MASETTI 1988-04-18 ORIGINAL LAYOUT           *
000190*     LNSI001    G.RUSSO   1993-07-14 ADDED PAYMENT-DATE FIELD  *
000200*     LNSI002    A.FERRARI 1998-11-30 Y2K - DATE FIELDS RESIZED *
000210*                                     TO CCYYMMDD (WAS YYMMDD)  *
000220*---------------------------------------------------------------*
000230 01  INST-RECORD.
000240     05  INST-KEY.
000250         10  INST-ID              PIC 9(09).
000260     05  INST-ALT-KEY.
000270         10  INST-LOAN-ID         PIC 9(09).
000280         10  INST-DUE-DATE        PIC 9(08).
000290     05  INST-AMOUNT              PIC S9(17)V99.
000300     05  INST-PAID-AMOUNT         PIC S9(17)V99.
000310     05  INST-PAYMENT-DATE        PIC 9(08).
000320     05  INST-IS-PAID-SW          PIC X(01).
000330         88  INST-IS-PAID                 VALUE 'Y'.
000340         88  INST-NOT-PAID                VALUE 'N'.
000350     05  INST-LAST-UPD-DATE       PIC 9(08).
000360     05  INST-LAST-UPD-PGM        PIC X(08).
000370     05  FILLER                   PIC X(15).
000380*---------------------------------------------------------------*
000390*  ALTERNATE VIEW - USED BY THE PAYMENT-ELIGIBILITY WINDOW      *
000400*  CHECK TO EDIT THE DUE-DATE COMPONENTS DIRECTLY               *
000410*---------------------------------------------------------------*
000420 01  INST-RECORD-DTV  REDEFINES INST-RECORD.
000430     05  FILLER                   PIC X(09).
000440     05  INST-DTV-LOAN-ID         PIC 9(09).
000450     05  INST-DTV-CC              PIC 9(02).
000460     05  INST-DTV-YY              PIC 9(02).
000470     05  INST-DTV-MM              PIC 9(02).
000480     05  INST-DTV-DD              PIC 9(02).
000490     05  FILLER                   PIC X(78).
