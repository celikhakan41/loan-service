000010*---------------------------------------------------------------*
000020* LNS0300P: CUSTOMER MAINTENANCE - CREATE CUSTOMER, UPDATE      *
000030*           CREDIT LIMIT, AND PRINT THE OVER-LIMIT EXCEPTION    *
000040*           REPORT                                              *
000050******************************************************************
000060* FILES USED                                                     *
000070* -------------------                                            *
000080* CUSMREQIN: CUSTOMER-MAINTENANCE TRANSACTIONS (INPUT)           *
000090* CUSTMSTR:  CUSTOMER MASTER, RANDOM BY CUST-ID (UPDATE)         *
000100* LOANCTLF:  SURROGATE-KEY CONTROL FILE (UPDATE)                 *
000110* LNSOVRPT:  CUSTOMERS-OVER-CREDIT-LIMIT REPORT (OUTPUT)         *
000120* LNSREJCT:  REJECTED-TRANSACTION REPORT (OUTPUT)                *
000130*                                                                 *
000140* COPYS USED                                                     *
000150* ----------------                                               *
000160* LNSCMRQ, LNSCUSR, LNSCTLR, LNSDATW                             *
000170******************************************************************
000180*                  IDENTIFICATION DIVISION                       *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210
000220 PROGRAM-ID.    LNS0300P.
000230 AUTHOR.        R. MASETTI.
000240 INSTALLATION.  INFOSER S.R.L.
000250 DATE-WRITTEN.  1988-05-10.
000260 DATE-COMPILED.
000270 SECURITY.      INFOSER S.R.L. - INTERNAL USE ONLY.
000280******************************************************************
000290*                     MODIFICATIONS LOG                          *
000300******************************************************************
000310*     CODE       AUTHOR    DATE       DESCRIPTION               *
000320*     ---------- --------- ---------- ---------------------     *
000330*     ORIGINAL   R.MASETTI 1988-05-10 ORIGINAL PROGRAM - CREATE  *
000340*                                     AND UPDATE-CREDIT-LIMIT    *
000350*                                     TRANSACTIONS ONLY          *
000360*     LNS0P010   G.RUSSO   1990-03-16 ADDED OVER-CREDIT-LIMIT    *
000370*                                     EXCEPTION REPORT AT END    *
000380*                                     OF RUN                     *
000390*     LNS0P011   G.RUSSO   1993-07-14 REJECTED TRANSACTIONS NOW  *
000400*                                     WRITTEN TO LNSREJCT        *
000410*                                     RATHER THAN ABENDING       *
000420*     LNS0P012   A.FERRARI 1998-11-30 Y2K - LAST-MAINTENANCE     *
000430*                                     DATE WIDENED TO CCYYMMDD   *
000440*     LNS0P014   M.COLOMBO 2004-06-09 REQ.4472 - REJECT-REASON    *
000450*                                     FIELD WIDENED SO THE LONGER *
000460*                                     VALIDATION CODES NO LONGER  *
000470*                                     TRUNCATE ON LNSREJCT        *
000480******************************************************************
000490*                     ENVIRONMENT DIVISION                       *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520
000530 CONFIGURATION SECTION.
000540
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590
000600 FILE-CONTROL.
000610
000620     SELECT CUSMREQIN ASSIGN TO DDCUSMRQ
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-CUSMREQIN-FS.
000650
000660     SELECT CUSTMSTR  ASSIGN TO DDCUSTMS
000670         ORGANIZATION IS INDEXED
000680         ACCESS MODE IS DYNAMIC
000690         RECORD KEY IS CUST-ID
000700         FILE STATUS IS WS-CUSTMSTR-FS.
000710
000720     SELECT LOANCTLF  ASSIGN TO DDLOANCT
000730         ORGANIZATION IS INDEXED
000740         ACCESS MODE IS DYNAMIC
000750         RECORD KEY IS CTL-KEY-CODE
000760         FILE STATUS IS WS-LOANCTLF-FS.
000770
000780     SELECT LNSOVRPT  ASSIGN TO DDLNSOVR
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-LNSOVRPT-FS.
000810
000820     SELECT LNSREJCT  ASSIGN TO DDLNSREJ
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS WS-LNSREJCT-FS.
000850
000860******************************************************************
000870*                       DATA DIVISION                            *
000880******************************************************************
000890 DATA DIVISION.
000900*
000910******************************************************************
000920*                       FILE SECTION                             *
000930******************************************************************
000940 FILE SECTION.
000950
000960 FD  CUSMREQIN
000970     LABEL RECORD STANDARD
000980     RECORDING MODE IS F.
000990     COPY LNSCMRQ.
001000
001010 FD  CUSTMSTR
001020     LABEL RECORD STANDARD.
001030     COPY LNSCUSR.
001040
001050 FD  LOANCTLF
001060     LABEL RECORD STANDARD.
001070     COPY LNSCTLR.
001080
001090 FD  LNSOVRPT
001100     LABEL RECORD STANDARD
001110     RECORDING MODE IS F.
001120 01  OVR-DETAIL-LINE.
001130     05  OVR-CUST-ID              PIC 9(09).
001140     05  FILLER                   PIC X(03)   VALUE SPACES.
001150     05  OVR-CUST-NAME            PIC X(20).
001160     05  FILLER                   PIC X(02)   VALUE SPACES.
001170     05  OVR-CUST-SURNAME         PIC X(20).
001180     05  FILLER                   PIC X(02)   VALUE SPACES.
001190     05  OVR-CREDIT-LIMIT         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
001200     05  FILLER                   PIC X(02)   VALUE SPACES.
001210     05  OVR-USED-CREDIT          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
001220     05  FILLER                   PIC X(11)   VALUE SPACES.
001230 01  OVR-HEADING-LINE-1.
001240     05  FILLER                   PIC X(28)   VALUE SPACES.
001250     05  FILLER                   PIC X(38)
001260             VALUE 'CUSTOMERS OVER APPROVED CREDIT LIMIT'.
001270     05  FILLER                   PIC X(24)   VALUE SPACES.
001280 01  OVR-HEADING-LINE-2.
001290     05  FILLER                   PIC X(01)   VALUE SPACES.
001300     05  FILLER                   PIC X(09)   VALUE 'CUST-ID'.
001310     05  FILLER                   PIC X(23)   VALUE 'CUSTOMER NAME'.
001320     05  FILLER                   PIC X(22)   VALUE 'SURNAME'.
001330     05  FILLER                   PIC X(19)   VALUE 'CREDIT LIMIT'.
001340     05  FILLER                   PIC X(16)   VALUE 'USED CREDIT'.
001350
001360 FD  LNSREJCT
001370     LABEL RECORD STANDARD
001380     RECORDING MODE IS F.
001390 01  REJ-RECORD.
001400     05  REJ-TRAN-CODE            PIC X(02).
001410     05  FILLER                   PIC X(01)   VALUE '-'.
001420     05  REJ-CUST-ID              PIC 9(09).
001430     05  FILLER                   PIC X(01)   VALUE '-'.
001440     05  REJ-REASON               PIC X(28).
001450     05  FILLER                   PIC X(01).
001460
001470******************************************************************
001480*                  WORKING-STORAGE SECTION                       *
001490******************************************************************
001500 WORKING-STORAGE SECTION.
001510
001520     COPY LNSDATW.
001530
001540 01  WS-FILE-STATUS.
001550     05  WS-CUSMREQIN-FS          PIC X(02).
001560         88  END-OF-CUSMREQIN             VALUE '10'.
001570     05  WS-CUSTMSTR-FS           PIC X(02).
001580     05  WS-LOANCTLF-FS           PIC X(02).
001590     05  WS-LNSOVRPT-FS           PIC X(02).
001600     05  WS-LNSREJCT-FS           PIC X(02).
001610     05  FILLER                   PIC X(04).
001620
001630 01  WS-SWITCHES.
001640     05  SW-CUSMREQIN-EOF         PIC X(01)   VALUE 'N'.
001650         88  SW-END-OF-CUSMREQIN          VALUE 'Y'.
001660     05  SW-REQUEST-STATUS        PIC X(01)   VALUE 'Y'.
001670         88  WS-REQUEST-OK                VALUE 'Y'.
001680         88  WS-REQUEST-NOT-OK            VALUE 'N'.
001690     05  SW-SCAN-DONE             PIC X(01)   VALUE 'N'.
001700         88  SW-DONE-SCANNING             VALUE 'Y'.
001710     05  FILLER                   PIC X(04).
001720
001730 01  WS-COUNTERS   COMP-3.
001740     05  CNT-REQUESTS-READ        PIC 9(07)   VALUE ZERO.
001750     05  CNT-CUSTOMERS-CREATED    PIC 9(07)   VALUE ZERO.
001760     05  CNT-CREDIT-LIMITS-CHANGED PIC 9(07)  VALUE ZERO.
001770     05  CNT-REQUESTS-REJECTED    PIC 9(07)   VALUE ZERO.
001780     05  CNT-CUSTOMERS-OVER-LIMIT PIC 9(07)   VALUE ZERO.
001790     05  FILLER                   PIC X(04).
001800
001810 01  WS-WORK-AREA.
001820     05  WS-REJECT-REASON         PIC X(28).
001830     05  WS-TODAY-CCYYMMDD        PIC 9(08).
001840     05  WS-TODAY-YYMMDD          PIC 9(06).
001850     05  WS-TODAY-YYMMDD-R  REDEFINES WS-TODAY-YYMMDD.
001860         10  WS-TODAY-YY          PIC 9(02).
001870         10  WS-TODAY-MM          PIC 9(02).
001880         10  WS-TODAY-DD          PIC 9(02).
001890     05  WS-TODAY-CENTURY         PIC 9(02).
001900     05  WS-LINE-COUNT            PIC 9(02)   COMP-3  VALUE ZERO.
001910     05  WS-FIRST-PAGE-SW         PIC X(01)   VALUE 'Y'.
001920         88  WS-FIRST-PAGE                VALUE 'Y'.
001930     05  FILLER                   PIC X(04).
001940
001950 01  WS-CONSTANTS.
001960     05  CA-PROGRAM               PIC X(08)   VALUE 'LNS0300P'.
001970     05  CA-MAX-LINES-PER-PAGE    PIC 9(02)   VALUE 50.
001980     05  FILLER                   PIC X(04).
001990
002000******************************************************************
002010*                       PROCEDURE DIVISION                       *
002020******************************************************************
002030 PROCEDURE DIVISION.
002040
002050     PERFORM 100000-START      THRU 100000-EXIT.
002060
002070     PERFORM 200000-PROCESS    THRU 200000-EXIT.
002080
002090     PERFORM 500000-PRODUCE-OVER-LIMIT-REPORT THRU 500000-EXIT.
002100
002110     PERFORM 900000-END        THRU 900000-EXIT.
002120
002130     GOBACK.
002140
002150*
002160******************************************************************
002170*.PN 100000-START.                                               *
002180******************************************************************
002190 100000-START.
002200
002210     OPEN INPUT  CUSMREQIN
002220          I-O    CUSTMSTR
002230          I-O    LOANCTLF
002240          OUTPUT LNSOVRPT
002250          OUTPUT LNSREJCT.
002260
002270     INITIALIZE WS-COUNTERS.
002280
002290     SET SW-END-OF-CUSMREQIN TO FALSE.
002300
002310     PERFORM 110000-ESTABLISH-TODAY THRU 110000-EXIT.
002320
002330 100000-EXIT.
002340       EXIT.
002350
002360*
002370******************************************************************
002380*.PN 110000-ESTABLISH-TODAY.                                     *
002390******************************************************************
002400 110000-ESTABLISH-TODAY.
002410
002420     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002430
002440     IF  WS-TODAY-YY < 50
002450         MOVE 20 TO WS-TODAY-CENTURY
002460     ELSE
002470         MOVE 19 TO WS-TODAY-CENTURY
002480     END-IF.
002490
002500     STRING WS-TODAY-CENTURY WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD
002510         DELIMITED BY SIZE INTO WS-TODAY-CCYYMMDD.
002520
002530 110000-EXIT.
002540       EXIT.
002550
002560*
002570******************************************************************
002580*.PN 200000-PROCESS.                                             *
002590******************************************************************
002600 200000-PROCESS.
002610
002620     PERFORM 210000-READ-REQUEST         THRU 210000-EXIT.
002630
002640     PERFORM 220000-EDIT-AND-POST-TRAN   THRU 220000-EXIT
002650         UNTIL SW-END-OF-CUSMREQIN.
002660
002670 200000-EXIT.
002680       EXIT.
002690
002700*
002710******************************************************************
002720*.PN 210000-READ-REQUEST.                                        *
002730******************************************************************
002740 210000-READ-REQUEST.
002750
002760     READ CUSMREQIN
002770         AT END
002780             SET SW-END-OF-CUSMREQIN TO TRUE
002790         NOT AT END
002800             ADD 1 TO CNT-REQUESTS-READ
002810     END-READ.
002820
002830 210000-EXIT.
002840       EXIT.
002850
002860*
002870******************************************************************
002880*.PN 220000-EDIT-AND-POST-TRAN.                                  *
002890******************************************************************
002900 220000-EDIT-AND-POST-TRAN.
002910
002920     SET WS-REQUEST-OK TO TRUE.
002930
002940     EVALUATE TRUE
002950         WHEN CMRQ-CREATE-CUSTOMER
002960             PERFORM 300000-CREATE-CUSTOMER      THRU 300000-EXIT
002970         WHEN CMRQ-UPDATE-CREDIT-LIMIT
002980             PERFORM 400000-UPDATE-CREDIT-LIMIT   THRU 400000-EXIT
002990         WHEN OTHER
003000             SET WS-REQUEST-NOT-OK TO TRUE
003010             MOVE 'INVALID_TRANSACTION_CODE' TO WS-REJECT-REASON
003020             PERFORM 800000-WRITE-REJECT      THRU 800000-EXIT
003030     END-EVALUATE.
003040
003050     PERFORM 210000-READ-REQUEST THRU 210000-EXIT.
003060
003070 220000-EXIT.
003080       EXIT.
003090
003100*
003110******************************************************************
003120*.PN 300000-CREATE-CUSTOMER.                                     *
003130*  CUST-USED-CREDIT ALWAYS STARTS AT ZERO ON A NEW ACCOUNT - A   *
003140*  CUSTOMER CANNOT BE BORN OWING THE HOUSE MONEY                 *
003150******************************************************************
003160 300000-CREATE-CUSTOMER.
003170
003180     PERFORM 310000-GET-NEXT-CUST-ID THRU 310000-EXIT.
003190
003200     MOVE CMRQ-CUST-NAME       TO CUST-NAME.
003210     MOVE CMRQ-CUST-SURNAME    TO CUST-SURNAME.
003220     MOVE CMRQ-CREDIT-LIMIT    TO CUST-CREDIT-LIMIT.
003230     MOVE ZERO                 TO CUST-USED-CREDIT.
003240     SET  CUST-ACTIVE          TO TRUE.
003250     MOVE WS-TODAY-CCYYMMDD    TO CUST-LAST-UPD-DATE.
003260     MOVE CA-PROGRAM           TO CUST-LAST-UPD-PGM.
003270
003280     WRITE CUST-RECORD
003290         INVALID KEY
003300             DISPLAY 'LNS0300P - CUSTOMER WRITE FAILED '
003310                      CUST-ID
003320     END-WRITE.
003330
003340     ADD 1 TO CNT-CUSTOMERS-CREATED.
003350
003360 300000-EXIT.
003370       EXIT.
003380
003390*
003400******************************************************************
003410*.PN 310000-GET-NEXT-CUST-ID.                                    *
003420*  THE CUST-ID SURROGATE KEY IS HANDED OUT FROM LOANCTLF, JUST   *
003430*  AS LNS0100P HANDS OUT LOAN-ID AND INST-ID - SEE LNSCTLR FOR   *
003440*  THE CONTROL RECORD LAYOUT                                     *
003450******************************************************************
003460 310000-GET-NEXT-CUST-ID.
003470
003480     MOVE 'CUSTID  ' TO CTL-KEY-CODE.
003490
003500     READ LOANCTLF
003510         INVALID KEY
003520             MOVE 1          TO CTL-NEXT-NUMBER
003530             MOVE 'CUSTID  ' TO CTL-KEY-CODE
003540             WRITE CTL-RECORD
003550         NOT INVALID KEY
003560             ADD 1 TO CTL-NEXT-NUMBER
003570             REWRITE CTL-RECORD
003580     END-READ.
003590
003600     MOVE CTL-NEXT-NUMBER TO CUST-ID.
003610
003620 310000-EXIT.
003630       EXIT.
003640
003650*
003660******************************************************************
003670*.PN 400000-UPDATE-CREDIT-LIMIT.                                 *
003680******************************************************************
003690 400000-UPDATE-CREDIT-LIMIT.
003700
003710     MOVE CMRQ-CUST-ID TO CUST-ID.
003720
003730     READ CUSTMSTR
003740         INVALID KEY
003750             SET WS-REQUEST-NOT-OK TO TRUE
003760             MOVE 'CUSTOMER_NOT_FOUND'      TO WS-REJECT-REASON
003770             PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
003780     END-READ.
003790
003800     IF  WS-REQUEST-OK
003810         IF  CMRQ-CREDIT-LIMIT < CUST-USED-CREDIT
003820             SET WS-REQUEST-NOT-OK TO TRUE
003830             MOVE 'INVALID_CREDIT_LIMIT'    TO WS-REJECT-REASON
003840             PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
003850         ELSE
003860             MOVE CMRQ-CREDIT-LIMIT     TO CUST-CREDIT-LIMIT
003870             MOVE WS-TODAY-CCYYMMDD     TO CUST-LAST-UPD-DATE
003880             MOVE CA-PROGRAM            TO CUST-LAST-UPD-PGM
003890             REWRITE CUST-RECORD
003900                 INVALID KEY
003910                     DISPLAY
003920                       'LNS0300P - CUSTOMER REWRITE FAILED '
003930                       CUST-ID
003940             END-REWRITE
003950             ADD 1 TO CNT-CREDIT-LIMITS-CHANGED
003960         END-IF
003970     END-IF.
003980
003990 400000-EXIT.
004000       EXIT.
004010
004020*
004030******************************************************************
004040*.PN 500000-PRODUCE-OVER-LIMIT-REPORT.                           *
004050*  A FLAT LIST - NO CONTROL BREAKS, NO SUBTOTALS - OF EVERY      *
004060*  CUSTOMER WHOSE USED CREDIT HAS RUN PAST THE APPROVED LIMIT    *
004070******************************************************************
004080 500000-PRODUCE-OVER-LIMIT-REPORT.
004090
004100     MOVE ZERO TO CUST-ID.
004110     SET  SW-DONE-SCANNING TO FALSE.
004120
004130     START CUSTMSTR KEY IS NOT LESS THAN CUST-ID
004140         INVALID KEY
004150             SET SW-DONE-SCANNING TO TRUE
004160     END-START.
004170
004180     PERFORM 510000-CHECK-ONE-CUSTOMER THRU 510000-EXIT
004190         UNTIL SW-DONE-SCANNING.
004200
004210 500000-EXIT.
004220       EXIT.
004230
004240*
004250******************************************************************
004260*.PN 510000-CHECK-ONE-CUSTOMER.                                  *
004270******************************************************************
004280 510000-CHECK-ONE-CUSTOMER.
004290
004300     READ CUSTMSTR NEXT RECORD
004310         AT END
004320             SET SW-DONE-SCANNING TO TRUE
004330         NOT AT END
004340             IF  CUST-USED-CREDIT > CUST-CREDIT-LIMIT
004350                 PERFORM 520000-WRITE-OVER-LIMIT-LINE
004360                     THRU 520000-EXIT
004370             END-IF
004380     END-READ.
004390
004400 510000-EXIT.
004410       EXIT.
004420
004430*
004440******************************************************************
004450*.PN 520000-WRITE-OVER-LIMIT-LINE.                               *
004460******************************************************************
004470 520000-WRITE-OVER-LIMIT-LINE.
004480
004490     IF  WS-FIRST-PAGE
004500         OR WS-LINE-COUNT NOT < CA-MAX-LINES-PER-PAGE
004510         PERFORM 530000-WRITE-REPORT-HEADING THRU 530000-EXIT
004520     END-IF.
004530
004540     MOVE CUST-ID             TO OVR-CUST-ID.
004550     MOVE CUST-NAME (1:20)    TO OVR-CUST-NAME.
004560     MOVE CUST-SURNAME (1:20) TO OVR-CUST-SURNAME.
004570     MOVE CUST-CREDIT-LIMIT   TO OVR-CREDIT-LIMIT.
004580     MOVE CUST-USED-CREDIT    TO OVR-USED-CREDIT.
004590
004600     WRITE OVR-DETAIL-LINE AFTER ADVANCING 1 LINE.
004610
004620     ADD 1 TO WS-LINE-COUNT.
004630     ADD 1 TO CNT-CUSTOMERS-OVER-LIMIT.
004640
004650 520000-EXIT.
004660       EXIT.
004670
004680*
004690******************************************************************
004700*.PN 530000-WRITE-REPORT-HEADING.                                *
004710******************************************************************
004720 530000-WRITE-REPORT-HEADING.
004730
004740     IF  WS-FIRST-PAGE
004750         WRITE OVR-DETAIL-LINE FROM OVR-HEADING-LINE-1
004760             AFTER ADVANCING C01
004770         MOVE 'N' TO WS-FIRST-PAGE-SW
004780     ELSE
004790         WRITE OVR-DETAIL-LINE FROM OVR-HEADING-LINE-1
004800             AFTER ADVANCING C01
004810     END-IF.
004820
004830     WRITE OVR-DETAIL-LINE FROM OVR-HEADING-LINE-2
004840         AFTER ADVANCING 2 LINES.
004850
004860     MOVE ZERO TO WS-LINE-COUNT.
004870
004880 530000-EXIT.
004890       EXIT.
004900
004910*
004920******************************************************************
004930*.PN 800000-WRITE-REJECT.                                        *
004940******************************************************************
004950 800000-WRITE-REJECT.
004960
004970     MOVE CMRQ-TRAN-CODE   TO REJ-TRAN-CODE.
004980     MOVE CMRQ-CUST-ID     TO REJ-CUST-ID.
004990     MOVE WS-REJECT-REASON TO REJ-REASON.
005000
005010     WRITE REJ-RECORD.
005020
005030     ADD 1 TO CNT-REQUESTS-REJECTED.
005040
005050 800000-EXIT.
005060       EXIT.
005070
005080*
005090******************************************************************
005100*.PN 900000-END.                                                 *
005110******************************************************************
005120 900000-END.
005130
005140     DISPLAY 'LNS0300P - REQUESTS READ            - '
005150              CNT-REQUESTS-READ.
005160     DISPLAY 'LNS0300P - CUSTOMERS CREATED         - '
005170              CNT-CUSTOMERS-CREATED.
005180     DISPLAY 'LNS0300P - CREDIT LIMITS CHANGED     - '
005190              CNT-CREDIT-LIMITS-CHANGED.
005200     DISPLAY 'LNS0300P - CUSTOMERS OVER LIMIT      - '
005210              CNT-CUSTOMERS-OVER-LIMIT.
005220     DISPLAY 'LNS0300P - REQUESTS REJECTED         - '
005230              CNT-REQUESTS-REJECTED.
005240
005250     CLOSE CUSMREQIN
005260           CUSTMSTR
005270           LOANCTLF
005280           LNSOVRPT
005290           LNSREJCT.
005300
005310     STOP RUN.
005320
005330 900000-EXIT.
005340       EXIT.
