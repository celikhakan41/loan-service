000010*---------------------------------------------------------------*
000020*  LNSDATW   COMMON DATE WORK AREA                              *
000030*            SHARED BY LNS0100P/LNS0200P/LNS0300P FOR CCYYMMDD  *
000040*            DECOMPOSE, MONTH-ADVANCE AND LAST-DAY-OF-MONTH     *
000050*            ARITHMETIC.  NOT A FILE RECORD - WORKING-STORAGE   *
000060*            ONLY.                                              *
000070*---------------------------------------------------------------*
000080*     CODE       AUTHOR    DATE       DESCRIPTION               *
000090*     ---------- --------- ---------- ---------------------     *
000100*     ORIGINAL   G.RUSSO   1993-07-14 ORIGINAL LAYOUT           *
000110*     LNSD001    A.FERRARI 1998-11-30 Y2K - 4-DIGIT CENTURY     *
000120*---------------------------------------------------------------*
000130 01  DATEWK-AREA.
000140     05  DATEWK-CCYYMMDD          PIC 9(08).
000150     05  DATEWK-CCYYMMDD-R  REDEFINES DATEWK-CCYYMMDD.
000160         10  DATEWK-CCYY          PIC 9(04).
000170         10  DATEWK-MM            PIC 9(02).
000180         10  DATEWK-DD            PIC 9(02).
000190     05  DATEWK-WORK-CCYY         PIC 9(04)   COMP-3.
000200     05  DATEWK-WORK-MM           PIC 9(02)   COMP-3.
000210     05  DATEWK-DAYS-DUE          PIC S9(05)  COMP-3.
000220     05  DATEWK-MONTH-TABLE.
000230         10  FILLER               PIC 9(02)   VALUE 31.
000240         10  FILLER               PIC 9(02)   VALUE 28.
000250         10  FILLER               PIC 9(02)   VALUE 31.
000260         10  FILLER               PIC 9(02)   VALUE 30.
000270         10  FILLER               PIC 9(02)   VALUE 31.
000280         10  FILLER               PIC 9(02)   VALUE 30.
000290         10  FILLER               PIC 9(02)   VALUE 31.
000300         10  FILLER               PIC 9(02)   VALUE 31.
000310         10  FILLER               PIC 9(02)   VALUE 30.
000320         10  FILLER               PIC 9(02)   VALUE 31.
000330         10  FILLER               PIC 9(02)   VALUE 30.
000340         10  FILLER               PIC 9(02)   VALUE 31.
000350     05  DATEWK-MONTH-TAB  REDEFINES DATEWK-MONTH-TABLE.
000360         10  DATEWK-MONTH-DAYS    PIC 9(02)   OCCURS 12 TIMES.
000370     05  DATEWK-LEAP-SW           PIC X(01).
000380         88  DATEWK-LEAP-YEAR             VALUE 'Y'.
000390         88  DATEWK-NOT-LEAP-YEAR         VALUE 'N'.
