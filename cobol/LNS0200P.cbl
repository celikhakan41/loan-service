000010*---------------------------------------------------------------*
000020* LNS0200P: PAYMENT POSTING - ALLOCATE A CUSTOMER PAYMENT       *
000030*           ACROSS A LOAN'S UNPAID INSTALLMENTS, FIFO BY DUE    *
000040*           DATE, WITH EARLY-PAYMENT DISCOUNT / LATE-PAYMENT    *
000050*           PENALTY                                             *
000060******************************************************************
000070* FILES USED                                                     *
000080* -------------------                                            *
000090* PYMREQIN: PAYMENT-REQUEST TRANSACTIONS (INPUT)                 *
000100* LOANMSTR: LOAN MASTER, RANDOM BY LOAN-ID (UPDATE)              *
000110* INSTMSTR: LOAN INSTALLMENT MASTER, RANDOM BY INST-ID, ALSO     *
000120*           ACCESSED VIA THE (LOAN-ID/DUE-DATE) ALTERNATE INDEX  *
000130*           TO WALK A LOAN'S INSTALLMENTS OLDEST-DUE-FIRST       *
000140*           (UPDATE)                                             *
000150* CUSTMSTR: CUSTOMER MASTER, RANDOM BY CUST-ID (UPDATE)          *
000160* PYMDTOUT: PAYMENT-DETAIL / PAYMENT-RESPONSE REPORT (OUTPUT)    *
000170* LNSREJCT: REJECTED-PAYMENT REPORT (OUTPUT)                     *
000180*                                                                 *
000190* COPYS USED                                                     *
000200* ----------------                                               *
000210* LNSPYRQ, LNSLOAR, LNSINSR, LNSCUSR, LNSPYDT, LNSPYRS, LNSDATW  *
000220******************************************************************
000230*                  IDENTIFICATION DIVISION                       *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260
000270 PROGRAM-ID.    LNS0200P.
000280 AUTHOR.        G. RUSSO.
000290 INSTALLATION.  INFOSER S.R.L.
000300 DATE-WRITTEN.  1988-05-09.
000310 DATE-COMPILED.
000320 SECURITY.      INFOSER S.R.L. - INTERNAL USE ONLY.
000330******************************************************************
000340*                     MODIFICATIONS LOG                          *
000350******************************************************************
000360*     CODE       AUTHOR    DATE       DESCRIPTION               *
000370*     ---------- --------- ---------- ---------------------     *
000380*     ORIGINAL   G.RUSSO   1988-05-09 ORIGINAL PROGRAM - PAYS    *
000390*                                     ONE INSTALLMENT PER RUN,   *
000400*                                     NO DISCOUNT/PENALTY        *
000410*     LNS0P006   G.RUSSO   1988-12-19 ADDED FIFO ALLOCATION      *
000420*                                     ACROSS ALL UNPAID          *
000430*                                     INSTALLMENTS OF THE LOAN   *
000440*     LNS0P007   R.MASETTI 1990-03-15 ADDED EARLY/LATE DISCOUNT- *
000450*                                     PENALTY CALCULATION        *
000460*     LNS0P008   G.RUSSO   1993-07-20 ADDED 3-MONTH PAYMENT-     *
000470*                                     ELIGIBILITY WINDOW AND     *
000480*                                     CREDIT-RELEASE ON PAY-OFF  *
000490*     LNS0P009   A.FERRARI 1998-11-30 Y2K - DAY-DIFFERENCE       *
000500*                                     ARITHMETIC REWRITTEN FOR   *
000510*                                     4-DIGIT CENTURY DATES      *
000520*     LNS0P013   M.COLOMBO 2004-06-09 REQ.4472 - REJECT-REASON    *
000530*                                     FIELD WIDENED SO THE LONGER *
000540*                                     PAYMENT-VALIDATION CODES    *
000550*                                     NO LONGER TRUNCATE ON       *
000560*                                     LNSREJCT                   *
000570******************************************************************
000580*                     ENVIRONMENT DIVISION                       *
000590******************************************************************
000600 ENVIRONMENT DIVISION.
000610
000620 CONFIGURATION SECTION.
000630
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660
000670 INPUT-OUTPUT SECTION.
000680
000690 FILE-CONTROL.
000700
000710     SELECT PYMREQIN   ASSIGN TO DDPYMREQ
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-PYMREQIN-FS.
000740
000750     SELECT LOANMSTR   ASSIGN TO DDLOANMS
000760         ORGANIZATION IS INDEXED
000770         ACCESS MODE IS DYNAMIC
000780         RECORD KEY IS LOAN-ID
000790         FILE STATUS IS WS-LOANMSTR-FS.
000800
000810     SELECT INSTMSTR   ASSIGN TO DDINSTMS
000820         ORGANIZATION IS INDEXED
000830         ACCESS MODE IS DYNAMIC
000840         RECORD KEY IS INST-ID
000850         ALTERNATE RECORD KEY IS INST-ALT-KEY
000860         FILE STATUS IS WS-INSTMSTR-FS.
000870
000880     SELECT CUSTMSTR   ASSIGN TO DDCUSTMS
000890         ORGANIZATION IS INDEXED
000900         ACCESS MODE IS DYNAMIC
000910         RECORD KEY IS CUST-ID
000920         FILE STATUS IS WS-CUSTMSTR-FS.
000930
000940     SELECT PYMDTOUT   ASSIGN TO DDPYMDET
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WS-PYMDTOUT-FS.
000970
000980     SELECT LNSREJCT   ASSIGN TO DDLNSREJ
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS WS-LNSREJCT-FS.
001010
001020******************************************************************
001030*                       DATA DIVISION                            *
001040******************************************************************
001050 DATA DIVISION.
001060*
001070******************************************************************
001080*                       FILE SECTION                             *
001090******************************************************************
001100 FILE SECTION.
001110
001120 FD  PYMREQIN
001130     LABEL RECORD STANDARD
001140     RECORDING MODE IS F.
001150     COPY LNSPYRQ.
001160
001170 FD  LOANMSTR
001180     LABEL RECORD STANDARD.
001190     COPY LNSLOAR.
001200
001210 FD  INSTMSTR
001220     LABEL RECORD STANDARD.
001230     COPY LNSINSR.
001240
001250 FD  CUSTMSTR
001260     LABEL RECORD STANDARD.
001270     COPY LNSCUSR.
001280
001290 FD  PYMDTOUT
001300     LABEL RECORD STANDARD
001310     RECORDING MODE IS F.
001320     COPY LNSPYDT.
001330     COPY LNSPYRS.
001340
001350 FD  LNSREJCT
001360     LABEL RECORD STANDARD
001370     RECORDING MODE IS F.
001380 01  REJ-RECORD.
001390     05  REJ-LOAN-ID              PIC 9(09).
001400     05  FILLER                   PIC X(01)   VALUE '-'.
001410     05  REJ-REASON               PIC X(28).
001420     05  FILLER                   PIC X(02).
001430
001440******************************************************************
001450*                  WORKING-STORAGE SECTION                       *
001460******************************************************************
001470 WORKING-STORAGE SECTION.
001480
001490     COPY LNSDATW.
001500
001510 01  WS-FILE-STATUS.
001520     05  WS-PYMREQIN-FS           PIC X(02).
001530         88  END-OF-PYMREQIN              VALUE '10'.
001540     05  WS-LOANMSTR-FS           PIC X(02).
001550     05  WS-INSTMSTR-FS           PIC X(02).
001560     05  WS-CUSTMSTR-FS           PIC X(02).
001570     05  WS-PYMDTOUT-FS           PIC X(02).
001580     05  WS-LNSREJCT-FS           PIC X(02).
001590     05  FILLER                   PIC X(04).
001600
001610 01  WS-SWITCHES.
001620     05  SW-PYMREQIN-EOF          PIC X(01)   VALUE 'N'.
001630         88  SW-END-OF-PYMREQIN           VALUE 'Y'.
001640     05  SW-REQUEST-STATUS        PIC X(01)   VALUE 'Y'.
001650         88  WS-REQUEST-OK                VALUE 'Y'.
001660         88  WS-REQUEST-NOT-OK            VALUE 'N'.
001670     05  SW-SELECT-DONE           PIC X(01)   VALUE 'N'.
001680         88  SW-DONE-SELECTING            VALUE 'Y'.
001690     05  SW-ALLOCATE-STOP         PIC X(01)   VALUE 'N'.
001700         88  SW-STOP-ALLOCATING           VALUE 'Y'.
001710     05  SW-SCAN-DONE             PIC X(01)   VALUE 'N'.
001720         88  SW-DONE-SCANNING             VALUE 'Y'.
001730     05  FILLER                   PIC X(04).
001740
001750 01  WS-COUNTERS   COMP-3.
001760     05  CNT-PAYMENTS-READ        PIC 9(07)   VALUE ZERO.
001770     05  CNT-PAYMENTS-POSTED      PIC 9(07)   VALUE ZERO.
001780     05  CNT-PAYMENTS-REJECTED    PIC 9(07)   VALUE ZERO.
001790     05  CNT-INSTALLMENTS-SETTLED PIC 9(07)   VALUE ZERO.
001800     05  FILLER                   PIC X(04).
001810
001820 01  WS-ELIGIBLE-TABLE.
001830     05  WS-ELIG-COUNT            PIC 9(02)   COMP-3  VALUE ZERO.
001840     05  WS-ELIG-ENTRY OCCURS 24 TIMES
001850                                   INDEXED BY WS-ELIG-IDX.
001860         10  WS-ELIG-INST-ID      PIC 9(09).
001870         10  WS-ELIG-AMOUNT       PIC S9(17)V99.
001880         10  WS-ELIG-PAID-AMT     PIC S9(17)V99.
001890         10  WS-ELIG-DUE-DATE     PIC 9(08).
001900     05  FILLER                   PIC X(04).
001910
001920 01  WS-WORK-AREA.
001930     05  WS-MAX-PAYMENT-WINDOW    PIC 9(08).
001940     05  WS-REMAINING-PAYMENT     PIC S9(17)V99.
001950     05  WS-ORIGINAL-AMOUNT       PIC S9(17)V99.
001960     05  WS-EFFECTIVE-AMOUNT      PIC S9(17)V99.
001970     05  WS-DISCOUNT              PIC S9(17)V99.
001980     05  WS-PENALTY               PIC S9(17)V99.
001990     05  WS-PAYMENT-TYPE          PIC X(08).
002000     05  WS-TOTAL-SPENT           PIC S9(17)V99.
002010     05  WS-PAID-COUNT            PIC 9(04).
002020     05  WS-REMAINING-UNPAID-CNT  PIC 9(04)   COMP-3.
002030     05  WS-REJECT-REASON         PIC X(28).
002040     05  WS-TODAY-CCYYMMDD        PIC 9(08).
002050     05  WS-TODAY-YYMMDD          PIC 9(06).
002060     05  WS-TODAY-YYMMDD-R  REDEFINES WS-TODAY-YYMMDD.
002070         10  WS-TODAY-YY          PIC 9(02).
002080         10  WS-TODAY-MM          PIC 9(02).
002090         10  WS-TODAY-DD          PIC 9(02).
002100     05  WS-TODAY-CENTURY         PIC 9(02).
002110     05  WS-WINDOW-CCYY           PIC 9(04).
002120     05  WS-WINDOW-MM             PIC 9(02).
002130     05  WS-WINDOW-DD             PIC 9(02).
002140     05  WS-WINDOW-STEP           PIC 9(01)   COMP-3.
002150     05  FILLER                   PIC X(04).
002160
002170 01  WS-DATE-MATH-AREA.
002180     05  WS-CALC-CCYYMMDD         PIC 9(08).
002190     05  WS-CALC-ABS-DAYS         PIC S9(09)  COMP-3.
002200     05  WS-DUE-ABS-DAYS          PIC S9(09)  COMP-3.
002210     05  WS-PAY-ABS-DAYS          PIC S9(09)  COMP-3.
002220     05  WS-DAYS-DIFFERENCE       PIC S9(09)  COMP-3.
002230     05  WS-ABS-DAYS-DIFF         PIC S9(09)  COMP-3.
002240     05  WS-CALC-YEAR-M1          PIC S9(09)  COMP-3.
002250     05  WS-DIV-RESULT            PIC S9(09)  COMP-3.
002260     05  WS-DIV-REMAIN            PIC S9(09)  COMP-3.
002270     05  WS-MONTH-IDX             PIC 9(02)   COMP-3.
002280     05  FILLER                   PIC X(04).
002290
002300 01  WS-CONSTANTS.
002310     05  CA-PROGRAM               PIC X(08)   VALUE 'LNS0200P'.
002320     05  CA-TYPE-EARLY            PIC X(08)   VALUE 'EARLY'.
002330     05  CA-TYPE-LATE             PIC X(08)   VALUE 'LATE'.
002340     05  CA-TYPE-ON-TIME          PIC X(08)   VALUE 'ON_TIME'.
002350     05  FILLER                   PIC X(04).
002360
002370******************************************************************
002380*                       PROCEDURE DIVISION                       *
002390******************************************************************
002400 PROCEDURE DIVISION.
002410
002420     PERFORM 100000-START      THRU 100000-EXIT.
002430
002440     PERFORM 200000-PROCESS    THRU 200000-EXIT.
002450
002460     PERFORM 900000-END        THRU 900000-EXIT.
002470
002480     GOBACK.
002490
002500*
002510******************************************************************
002520*.PN 100000-START.                                               *
002530******************************************************************
002540 100000-START.
002550
002560     OPEN INPUT  PYMREQIN
002570          I-O    LOANMSTR
002580          I-O    INSTMSTR
002590          I-O    CUSTMSTR
002600          OUTPUT PYMDTOUT
002610          OUTPUT LNSREJCT.
002620
002630     INITIALIZE WS-COUNTERS.
002640
002650     SET SW-END-OF-PYMREQIN TO FALSE.
002660
002670     PERFORM 110000-ESTABLISH-TODAY THRU 110000-EXIT.
002680
002690 100000-EXIT.
002700       EXIT.
002710
002720*
002730******************************************************************
002740*.PN 110000-ESTABLISH-TODAY.                                     *
002750******************************************************************
002760 110000-ESTABLISH-TODAY.
002770
002780     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002790
002800     IF  WS-TODAY-YY < 50
002810         MOVE 20 TO WS-TODAY-CENTURY
002820     ELSE
002830         MOVE 19 TO WS-TODAY-CENTURY
002840     END-IF.
002850
002860     STRING WS-TODAY-CENTURY WS-TODAY-YY WS-TODAY-MM WS-TODAY-DD
002870         DELIMITED BY SIZE INTO WS-TODAY-CCYYMMDD.
002880
002890 110000-EXIT.
002900       EXIT.
002910
002920*
002930******************************************************************
002940*.PN 200000-PROCESS.                                             *
002950******************************************************************
002960 200000-PROCESS.
002970
002980     PERFORM 210000-READ-REQUEST          THRU 210000-EXIT.
002990
003000     PERFORM 220000-EDIT-AND-POST-PAYMENT THRU 220000-EXIT
003010         UNTIL SW-END-OF-PYMREQIN.
003020
003030 200000-EXIT.
003040       EXIT.
003050
003060*
003070******************************************************************
003080*.PN 210000-READ-REQUEST.                                        *
003090******************************************************************
003100 210000-READ-REQUEST.
003110
003120     READ PYMREQIN
003130         AT END
003140             SET SW-END-OF-PYMREQIN TO TRUE
003150         NOT AT END
003160             ADD 1 TO CNT-PAYMENTS-READ
003170     END-READ.
003180
003190 210000-EXIT.
003200       EXIT.
003210
003220*
003230******************************************************************
003240*.PN 220000-EDIT-AND-POST-PAYMENT.                               *
003250*  ONE PAYMENT TRANSACTION THROUGH VALIDATION AND ALLOCATION     *
003260******************************************************************
003270 220000-EDIT-AND-POST-PAYMENT.
003280
003290     SET WS-REQUEST-OK TO TRUE.
003300     MOVE ZERO TO WS-ELIG-COUNT.
003310
003320     PERFORM 221000-VALIDATE-PAYMENT-AMOUNT THRU 221000-EXIT.
003330
003340     IF  WS-REQUEST-OK
003350         PERFORM 222000-VALIDATE-PAYMENT-DATE THRU 222000-EXIT
003360     END-IF.
003370
003380     IF  WS-REQUEST-OK
003390         PERFORM 223000-READ-LOAN-MASTER     THRU 223000-EXIT
003400     END-IF.
003410
003420     IF  WS-REQUEST-OK
003430         PERFORM 224000-CHECK-LOAN-NOT-PAID  THRU 224000-EXIT
003440     END-IF.
003450
003460     IF  WS-REQUEST-OK
003470         PERFORM 225000-COMPUTE-PAYMENT-WINDOW THRU 225000-EXIT
003480         PERFORM 226000-SELECT-ELIGIBLE-INSTS  THRU 226000-EXIT
003490     END-IF.
003500
003510     IF  WS-REQUEST-OK
003520         PERFORM 230000-ALLOCATE-PAYMENT-LOOP THRU 230000-EXIT
003530     END-IF.
003540
003550     IF  WS-REQUEST-OK AND WS-PAID-COUNT = ZERO
003560         SET WS-REQUEST-NOT-OK TO TRUE
003570         MOVE 'INSUFFICIENT_PAYMENT_AMOUNT' TO WS-REJECT-REASON
003580         PERFORM 800000-WRITE-REJECT          THRU 800000-EXIT
003590     END-IF.
003600
003610     IF  WS-REQUEST-OK
003620         PERFORM 240000-CHECK-LOAN-COMPLETE   THRU 240000-EXIT
003630         PERFORM 250000-WRITE-PAYMENT-RESPONSE THRU 250000-EXIT
003640         ADD 1 TO CNT-PAYMENTS-POSTED
003650     END-IF.
003660
003670     PERFORM 210000-READ-REQUEST THRU 210000-EXIT.
003680
003690 220000-EXIT.
003700       EXIT.
003710
003720*
003730******************************************************************
003740*.PN 221000-VALIDATE-PAYMENT-AMOUNT.                             *
003750******************************************************************
003760 221000-VALIDATE-PAYMENT-AMOUNT.
003770
003780     IF  PYRQ-PAYMENT-AMOUNT NOT > ZERO
003790         SET WS-REQUEST-NOT-OK TO TRUE
003800         MOVE 'INVALID_PAYMENT_AMOUNT'   TO WS-REJECT-REASON
003810         PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
003820     END-IF.
003830
003840 221000-EXIT.
003850       EXIT.
003860
003870*
003880******************************************************************
003890*.PN 222000-VALIDATE-PAYMENT-DATE.                               *
003900******************************************************************
003910 222000-VALIDATE-PAYMENT-DATE.
003920
003930     IF  PYRQ-PAYMENT-DATE > WS-TODAY-CCYYMMDD
003940         SET WS-REQUEST-NOT-OK TO TRUE
003950         MOVE 'INVALID_PAYMENT_DATE'     TO WS-REJECT-REASON
003960         PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
003970     END-IF.
003980
003990 222000-EXIT.
004000       EXIT.
004010
004020*
004030******************************************************************
004040*.PN 223000-READ-LOAN-MASTER.                                    *
004050******************************************************************
004060 223000-READ-LOAN-MASTER.
004070
004080     MOVE PYRQ-LOAN-ID TO LOAN-ID.
004090
004100     READ LOANMSTR
004110         INVALID KEY
004120             SET WS-REQUEST-NOT-OK TO TRUE
004130             MOVE 'LOAN_NOT_FOUND'          TO WS-REJECT-REASON
004140             PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
004150         NOT INVALID KEY
004160             CONTINUE
004170     END-READ.
004180
004190 223000-EXIT.
004200       EXIT.
004210
004220*
004230******************************************************************
004240*.PN 224000-CHECK-LOAN-NOT-PAID.                                 *
004250******************************************************************
004260 224000-CHECK-LOAN-NOT-PAID.
004270
004280     IF  LOAN-IS-PAID
004290         SET WS-REQUEST-NOT-OK TO TRUE
004300         MOVE 'LOAN_ALREADY_PAID'        TO WS-REJECT-REASON
004310         PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
004320     END-IF.
004330
004340 224000-EXIT.
004350       EXIT.
004360
004370*
004380******************************************************************
004390*.PN 225000-COMPUTE-PAYMENT-WINDOW.                              *
004400*  MAX-PAYMENT-WINDOW = LAST DAY OF THE MONTH 2 CALENDAR MONTHS  *
004410*  AFTER THE PAYMENT MONTH - A ROLLING 3-CALENDAR-MONTH WINDOW   *
004420******************************************************************
004430 225000-COMPUTE-PAYMENT-WINDOW.
004440
004450     MOVE PYRQ-PAYMENT-DATE TO DATEWK-CCYYMMDD.
004460     MOVE DATEWK-CCYY       TO WS-WINDOW-CCYY.
004470     MOVE DATEWK-MM         TO WS-WINDOW-MM.
004480
004490     PERFORM 225100-ADVANCE-WINDOW-MONTH THRU 225100-EXIT
004500         VARYING WS-WINDOW-STEP FROM 1 BY 1
004510         UNTIL WS-WINDOW-STEP > 2.
004520
004530     MOVE WS-WINDOW-CCYY TO DATEWK-CCYY.
004540     PERFORM 234000-SET-LEAP-YEAR-SWITCH THRU 234000-EXIT.
004550
004560     IF  WS-WINDOW-MM = 2 AND DATEWK-LEAP-YEAR
004570         MOVE 29 TO WS-WINDOW-DD
004580     ELSE
004590         MOVE DATEWK-MONTH-DAYS(WS-WINDOW-MM) TO WS-WINDOW-DD
004600     END-IF.
004610
004620     COMPUTE WS-MAX-PAYMENT-WINDOW =
004630         (WS-WINDOW-CCYY * 10000) + (WS-WINDOW-MM * 100)
004640                                   + WS-WINDOW-DD.
004650
004660 225000-EXIT.
004670       EXIT.
004680
004690*
004700******************************************************************
004710*.PN 225100-ADVANCE-WINDOW-MONTH.                                *
004720******************************************************************
004730 225100-ADVANCE-WINDOW-MONTH.
004740
004750     ADD 1 TO WS-WINDOW-MM.
004760     IF  WS-WINDOW-MM > 12
004770         MOVE 1 TO WS-WINDOW-MM
004780         ADD 1 TO WS-WINDOW-CCYY
004790     END-IF.
004800
004810 225100-EXIT.
004820       EXIT.
004830
004840*
004850******************************************************************
004860*.PN 226000-SELECT-ELIGIBLE-INSTS.                               *
004870*  WALKS THE (LOAN-ID/DUE-DATE) ALTERNATE INDEX OLDEST-DUE-FIRST *
004880*  SO THE ELIGIBLE TABLE COMES OUT ALREADY IN FIFO ORDER - NO    *
004890*  SEPARATE SORT STEP IS NEEDED                                  *
004900******************************************************************
004910 226000-SELECT-ELIGIBLE-INSTS.
004920
004930     MOVE PYRQ-LOAN-ID TO INST-LOAN-ID.
004940     MOVE ZERO         TO INST-DUE-DATE.
004950     SET  SW-DONE-SELECTING TO FALSE.
004960
004970     START INSTMSTR KEY IS NOT LESS THAN INST-ALT-KEY
004980         INVALID KEY
004990             SET SW-DONE-SELECTING TO TRUE
005000     END-START.
005010
005020     PERFORM 226100-READ-NEXT-ELIGIBLE THRU 226100-EXIT
005030         UNTIL SW-DONE-SELECTING.
005040
005050     IF  WS-ELIG-COUNT = ZERO
005060         SET WS-REQUEST-NOT-OK TO TRUE
005070         MOVE 'NO_INSTALLMENTS_AVAILABLE' TO WS-REJECT-REASON
005080         PERFORM 800000-WRITE-REJECT THRU 800000-EXIT
005090     END-IF.
005100
005110 226000-EXIT.
005120       EXIT.
005130
005140*
005150******************************************************************
005160*.PN 226100-READ-NEXT-ELIGIBLE.                                  *
005170******************************************************************
005180 226100-READ-NEXT-ELIGIBLE.
005190
005200     READ INSTMSTR NEXT RECORD
005210         AT END
005220             SET SW-DONE-SELECTING TO TRUE
005230         NOT AT END
005240             IF  INST-LOAN-ID NOT = PYRQ-LOAN-ID
005250                 SET SW-DONE-SELECTING TO TRUE
005260             ELSE
005270                 IF  INST-NOT-PAID AND
005280                     INST-DUE-DATE NOT > WS-MAX-PAYMENT-WINDOW
005290                     ADD 1 TO WS-ELIG-COUNT
005300                     MOVE INST-ID          TO
005310                          WS-ELIG-INST-ID (WS-ELIG-COUNT)
005320                     MOVE INST-AMOUNT      TO
005330                          WS-ELIG-AMOUNT (WS-ELIG-COUNT)
005340                     MOVE INST-PAID-AMOUNT TO
005350                          WS-ELIG-PAID-AMT (WS-ELIG-COUNT)
005360                     MOVE INST-DUE-DATE    TO
005370                          WS-ELIG-DUE-DATE (WS-ELIG-COUNT)
005380                 END-IF
005390             END-IF
005400     END-READ.
005410
005420 226100-EXIT.
005430       EXIT.
005440
005450*
005460******************************************************************
005470*.PN 230000-ALLOCATE-PAYMENT-LOOP.                               *
005480*  PROCESSES THE ELIGIBLE TABLE OLDEST-DUE-FIRST, STOPPING AT    *
005490*  THE FIRST INSTALLMENT THAT CANNOT BE PAID IN FULL             *
005500******************************************************************
005510 230000-ALLOCATE-PAYMENT-LOOP.
005520
005530     MOVE PYRQ-PAYMENT-AMOUNT TO WS-REMAINING-PAYMENT.
005540     MOVE ZERO                TO WS-PAID-COUNT.
005550     MOVE ZERO                TO WS-TOTAL-SPENT.
005560     SET  SW-STOP-ALLOCATING  TO FALSE.
005570     SET  WS-ELIG-IDX         TO 1.
005580
005590     PERFORM 231000-SETTLE-ONE-INSTALLMENT THRU 231000-EXIT
005600         VARYING WS-ELIG-IDX FROM 1 BY 1
005610         UNTIL WS-ELIG-IDX > WS-ELIG-COUNT
005620            OR WS-REMAINING-PAYMENT NOT > ZERO
005630            OR SW-STOP-ALLOCATING.
005640
005650 230000-EXIT.
005660       EXIT.
005670
005680*
005690******************************************************************
005700*.PN 231000-SETTLE-ONE-INSTALLMENT.                              *
005710******************************************************************
005720 231000-SETTLE-ONE-INSTALLMENT.
005730
005740     COMPUTE WS-ORIGINAL-AMOUNT =
005750         WS-ELIG-AMOUNT (WS-ELIG-IDX)
005760       - WS-ELIG-PAID-AMT (WS-ELIG-IDX).
005770
005780     MOVE WS-ELIG-DUE-DATE (WS-ELIG-IDX) TO WS-CALC-CCYYMMDD.
005790     PERFORM 233000-CALC-ABS-DAYS THRU 233000-EXIT.
005800     MOVE WS-CALC-ABS-DAYS TO WS-DUE-ABS-DAYS.
005810
005820     MOVE PYRQ-PAYMENT-DATE TO WS-CALC-CCYYMMDD.
005830     PERFORM 233000-CALC-ABS-DAYS THRU 233000-EXIT.
005840     MOVE WS-CALC-ABS-DAYS TO WS-PAY-ABS-DAYS.
005850
005860     COMPUTE WS-DAYS-DIFFERENCE = WS-PAY-ABS-DAYS - WS-DUE-ABS-DAYS.
005870
005880     PERFORM 232000-CALC-EFFECTIVE-AMOUNT THRU 232000-EXIT.
005890
005900     IF  WS-REMAINING-PAYMENT NOT LESS THAN WS-EFFECTIVE-AMOUNT
005910
005920         MOVE WS-ELIG-INST-ID (WS-ELIG-IDX) TO INST-ID
005930         READ INSTMSTR
005940             INVALID KEY
005950                 DISPLAY 'LNS0200P - INST REREAD FAILED '
005960                          INST-ID
005970         END-READ
005980
005990         MOVE INST-AMOUNT       TO INST-PAID-AMOUNT
006000         SET  INST-IS-PAID      TO TRUE
006010         MOVE PYRQ-PAYMENT-DATE TO INST-PAYMENT-DATE
006020         MOVE WS-TODAY-CCYYMMDD TO INST-LAST-UPD-DATE
006030         MOVE CA-PROGRAM        TO INST-LAST-UPD-PGM
006040
006050         REWRITE INST-RECORD
006060             INVALID KEY
006070                 DISPLAY 'LNS0200P - INST REWRITE FAILED '
006080                          INST-ID
006090         END-REWRITE
006100
006110         SUBTRACT WS-EFFECTIVE-AMOUNT FROM WS-REMAINING-PAYMENT
006120         ADD      WS-EFFECTIVE-AMOUNT TO   WS-TOTAL-SPENT
006130         ADD      1                   TO   WS-PAID-COUNT
006140         ADD      1                   TO   CNT-INSTALLMENTS-SETTLED
006150
006160         PERFORM 236000-WRITE-DETAIL-LINE THRU 236000-EXIT
006170
006180     ELSE
006190         SET SW-STOP-ALLOCATING TO TRUE
006200     END-IF.
006210
006220 231000-EXIT.
006230       EXIT.
006240
006250*
006260******************************************************************
006270*.PN 232000-CALC-EFFECTIVE-AMOUNT.                               *
006280*  DISCOUNT/PENALTY CALCULATION - INTERMEDIATE MULTIPLICATION AT *
006290*  FULL PRECISION, FINAL ROUNDING HALF-UP TO 2 DECIMALS ON EACH  *
006300*  OF DISCOUNT, PENALTY AND EFFECTIVE-AMOUNT INDEPENDENTLY       *
006310******************************************************************
006320 232000-CALC-EFFECTIVE-AMOUNT.
006330
006340     EVALUATE TRUE
006350         WHEN WS-DAYS-DIFFERENCE < 0
006360             COMPUTE WS-ABS-DAYS-DIFF = WS-DAYS-DIFFERENCE * -1
006370             COMPUTE WS-DISCOUNT ROUNDED =
006380                 WS-ORIGINAL-AMOUNT * (WS-ABS-DAYS-DIFF * 0.001)
006390             MOVE ZERO           TO WS-PENALTY
006400             MOVE CA-TYPE-EARLY  TO WS-PAYMENT-TYPE
006410         WHEN WS-DAYS-DIFFERENCE > 0
006420             COMPUTE WS-PENALTY ROUNDED =
006430                 WS-ORIGINAL-AMOUNT * (WS-DAYS-DIFFERENCE * 0.001)
006440             MOVE ZERO           TO WS-DISCOUNT
006450             MOVE CA-TYPE-LATE   TO WS-PAYMENT-TYPE
006460         WHEN OTHER
006470             MOVE ZERO           TO WS-DISCOUNT
006480             MOVE ZERO           TO WS-PENALTY
006490             MOVE CA-TYPE-ON-TIME TO WS-PAYMENT-TYPE
006500     END-EVALUATE.
006510
006520     COMPUTE WS-EFFECTIVE-AMOUNT ROUNDED =
006530         WS-ORIGINAL-AMOUNT - WS-DISCOUNT + WS-PENALTY.
006540
006550 232000-EXIT.
006560       EXIT.
006570
006580*
006590******************************************************************
006600*.PN 233000-CALC-ABS-DAYS.                                       *
006610*  CONVERTS WS-CALC-CCYYMMDD TO AN ABSOLUTE DAY COUNT SO TWO      *
006620*  DATES CAN BE SUBTRACTED REGARDLESS OF HOW MANY MONTHS OR      *
006630*  YEARS APART THEY ARE (LNS0P009 - NO INTRINSIC DATE FUNCTIONS  *
006640*  ARE USED ON THIS SYSTEM)                                      *
006650******************************************************************
006660 233000-CALC-ABS-DAYS.
006670
006680     MOVE WS-CALC-CCYYMMDD TO DATEWK-CCYYMMDD.
006690     COMPUTE WS-CALC-YEAR-M1 = DATEWK-CCYY - 1.
006700
006710     DIVIDE WS-CALC-YEAR-M1 BY 4
006720         GIVING WS-DIV-RESULT REMAINDER WS-DIV-REMAIN.
006730     COMPUTE WS-CALC-ABS-DAYS =
006740         (WS-CALC-YEAR-M1 * 365) + WS-DIV-RESULT.
006750
006760     DIVIDE WS-CALC-YEAR-M1 BY 100
006770         GIVING WS-DIV-RESULT REMAINDER WS-DIV-REMAIN.
006780     SUBTRACT WS-DIV-RESULT FROM WS-CALC-ABS-DAYS.
006790
006800     DIVIDE WS-CALC-YEAR-M1 BY 400
006810         GIVING WS-DIV-RESULT REMAINDER WS-DIV-REMAIN.
006820     ADD WS-DIV-RESULT TO WS-CALC-ABS-DAYS.
006830
006840     PERFORM 234000-SET-LEAP-YEAR-SWITCH THRU 234000-EXIT.
006850
006860     PERFORM 235000-ADD-MONTH-DAYS THRU 235000-EXIT
006870         VARYING WS-MONTH-IDX FROM 1 BY 1
006880         UNTIL WS-MONTH-IDX >= DATEWK-MM.
006890
006900     ADD DATEWK-DD TO WS-CALC-ABS-DAYS.
006910
006920 233000-EXIT.
006930       EXIT.
006940
006950*
006960******************************************************************
006970*.PN 234000-SET-LEAP-YEAR-SWITCH.                                *
006980******************************************************************
006990 234000-SET-LEAP-YEAR-SWITCH.
007000
007010     SET DATEWK-NOT-LEAP-YEAR TO TRUE.
007020
007030     DIVIDE DATEWK-CCYY BY 4 GIVING WS-DIV-RESULT
007040         REMAINDER WS-DIV-REMAIN.
007050     IF  WS-DIV-REMAIN = 0
007060         DIVIDE DATEWK-CCYY BY 100 GIVING WS-DIV-RESULT
007070             REMAINDER WS-DIV-REMAIN
007080         IF  WS-DIV-REMAIN NOT = 0
007090             SET DATEWK-LEAP-YEAR TO TRUE
007100         ELSE
007110             DIVIDE DATEWK-CCYY BY 400 GIVING WS-DIV-RESULT
007120                 REMAINDER WS-DIV-REMAIN
007130             IF  WS-DIV-REMAIN = 0
007140                 SET DATEWK-LEAP-YEAR TO TRUE
007150             END-IF
007160         END-IF
007170     END-IF.
007180
007190 234000-EXIT.
007200       EXIT.
007210
007220*
007230******************************************************************
007240*.PN 235000-ADD-MONTH-DAYS.                                      *
007250******************************************************************
007260 235000-ADD-MONTH-DAYS.
007270
007280     IF  WS-MONTH-IDX = 2 AND DATEWK-LEAP-YEAR
007290         ADD 29 TO WS-CALC-ABS-DAYS
007300     ELSE
007310         ADD DATEWK-MONTH-DAYS (WS-MONTH-IDX) TO WS-CALC-ABS-DAYS
007320     END-IF.
007330
007340 235000-EXIT.
007350       EXIT.
007360
007370*
007380******************************************************************
007390*.PN 236000-WRITE-DETAIL-LINE.                                   *
007400******************************************************************
007410 236000-WRITE-DETAIL-LINE.
007420
007430     MOVE WS-ELIG-INST-ID (WS-ELIG-IDX) TO PYDT-INST-ID.
007440     MOVE WS-ORIGINAL-AMOUNT             TO PYDT-ORIGINAL-AMOUNT.
007450     MOVE WS-EFFECTIVE-AMOUNT            TO PYDT-EFFECTIVE-AMOUNT.
007460     MOVE WS-DISCOUNT                    TO PYDT-DISCOUNT.
007470     MOVE WS-PENALTY                     TO PYDT-PENALTY.
007480     MOVE WS-PAYMENT-TYPE                TO PYDT-PAYMENT-TYPE.
007490
007500     WRITE PYDT-RECORD.
007510
007520 236000-EXIT.
007530       EXIT.
007540
007550*
007560******************************************************************
007570*.PN 240000-CHECK-LOAN-COMPLETE.                                 *
007580*  A LOAN IS COMPLETE THE MOMENT ZERO UNPAID INSTALLMENTS        *
007590*  REMAIN - NOT JUST THE ONES INSIDE THIS PAYMENT'S WINDOW - SO  *
007600*  THE WHOLE (LOAN-ID/DUE-DATE) RANGE IS RE-SCANNED HERE         *
007610******************************************************************
007620 240000-CHECK-LOAN-COMPLETE.
007630
007640     MOVE PYRQ-LOAN-ID TO INST-LOAN-ID.
007650     MOVE ZERO         TO INST-DUE-DATE.
007660     MOVE ZERO         TO WS-REMAINING-UNPAID-CNT.
007670     SET  SW-DONE-SCANNING TO FALSE.
007680
007690     START INSTMSTR KEY IS NOT LESS THAN INST-ALT-KEY
007700         INVALID KEY
007710             SET SW-DONE-SCANNING TO TRUE
007720     END-START.
007730
007740     PERFORM 241000-COUNT-ONE-UNPAID THRU 241000-EXIT
007750         UNTIL SW-DONE-SCANNING.
007760
007770     IF  WS-REMAINING-UNPAID-CNT = ZERO
007780
007790         SET  LOAN-IS-PAID          TO TRUE
007800         MOVE WS-TODAY-CCYYMMDD     TO LOAN-LAST-UPD-DATE
007810         MOVE CA-PROGRAM            TO LOAN-LAST-UPD-PGM
007820         REWRITE LOAN-RECORD
007830             INVALID KEY
007840                 DISPLAY 'LNS0200P - LOAN REWRITE FAILED '
007850                          LOAN-ID
007860         END-REWRITE
007870
007880         MOVE LOAN-CUST-ID TO CUST-ID
007890         READ CUSTMSTR
007900             INVALID KEY
007910                 DISPLAY 'LNS0200P - CUSTOMER READ FAILED '
007920                          CUST-ID
007930             NOT INVALID KEY
007940                 SUBTRACT LOAN-AMOUNT FROM CUST-USED-CREDIT
007950                 MOVE WS-TODAY-CCYYMMDD TO CUST-LAST-UPD-DATE
007960                 MOVE CA-PROGRAM        TO CUST-LAST-UPD-PGM
007970                 REWRITE CUST-RECORD
007980                     INVALID KEY
007990                         DISPLAY
008000                           'LNS0200P - CUSTOMER REWRITE FAILED '
008010                           CUST-ID
008020                 END-REWRITE
008030         END-READ
008040
008050         SET  PYRS-LOAN-COMPLETE TO TRUE
008060
008070     ELSE
008080         SET  PYRS-LOAN-NOT-COMPLETE TO TRUE
008090     END-IF.
008100
008110 240000-EXIT.
008120       EXIT.
008130
008140*
008150******************************************************************
008160*.PN 241000-COUNT-ONE-UNPAID.                                    *
008170******************************************************************
008180 241000-COUNT-ONE-UNPAID.
008190
008200     READ INSTMSTR NEXT RECORD
008210         AT END
008220             SET SW-DONE-SCANNING TO TRUE
008230         NOT AT END
008240             IF  INST-LOAN-ID NOT = PYRQ-LOAN-ID
008250                 SET SW-DONE-SCANNING TO TRUE
008260             ELSE
008270                 IF  INST-NOT-PAID
008280                     ADD 1 TO WS-REMAINING-UNPAID-CNT
008290                 END-IF
008300             END-IF
008310     END-READ.
008320
008330 241000-EXIT.
008340       EXIT.
008350
008360*
008370******************************************************************
008380*.PN 250000-WRITE-PAYMENT-RESPONSE.                              *
008390******************************************************************
008400 250000-WRITE-PAYMENT-RESPONSE.
008410
008420     MOVE WS-PAID-COUNT    TO PYRS-INSTALLMENTS-PAID-COUNT.
008430     MOVE WS-TOTAL-SPENT   TO PYRS-TOTAL-AMOUNT-SPENT.
008440
008450     WRITE PYRS-RECORD.
008460
008470 250000-EXIT.
008480       EXIT.
008490
008500*
008510******************************************************************
008520*.PN 800000-WRITE-REJECT.                                        *
008530******************************************************************
008540 800000-WRITE-REJECT.
008550
008560     MOVE PYRQ-LOAN-ID     TO REJ-LOAN-ID.
008570     MOVE WS-REJECT-REASON TO REJ-REASON.
008580
008590     WRITE REJ-RECORD.
008600
008610     ADD 1 TO CNT-PAYMENTS-REJECTED.
008620
008630 800000-EXIT.
008640       EXIT.
008650
008660*
008670******************************************************************
008680*.PN 900000-END.                                                 *
008690******************************************************************
008700 900000-END.
008710
008720     DISPLAY 'LNS0200P - PAYMENTS READ         - '
008730              CNT-PAYMENTS-READ.
008740     DISPLAY 'LNS0200P - PAYMENTS POSTED        - '
008750              CNT-PAYMENTS-POSTED.
008760     DISPLAY 'LNS0200P - INSTALLMENTS SETTLED   - '
008770              CNT-INSTALLMENTS-SETTLED.
008780     DISPLAY 'LNS0200P - PAYMENTS REJECTED       - '
008790              CNT-PAYMENTS-REJECTED.
008800
008810     CLOSE PYMREQIN
008820           LOANMSTR
008830           INSTMSTR
008840           CUSTMSTR
008850           PYMDTOUT
008860           LNSREJCT.
008870
008880     STOP RUN.
008890
008900 900000-EXIT.
008910       EXIT.
