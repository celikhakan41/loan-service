000010*---------------------------------------------------------------*
000020*                                                               *
000030*  *******  **   **  **  *****  **  **                          *
000040*  **   **  **   **  **  **     ** **          PRODOTTO         *
000050*  **   **  **   **  **  **     ***       CREDITO RATEALE       *
000060*  ** * **  **   **  **  **     ** **                           *
000070*  *******  *******  **  *****  **  **                          *
000080*       *                                  INFOSER S.R.L.       *
000090*                                                               *
000100*---------------------------------------------------------------*
000110*  LNSLOAR   LOAN MASTER RECORD LAYOUT                          *
000120*            ONE RECORD PER LOAN, KEYED BY LOAN-ID              *
000130*---------------------------------------------------------------*
000140*     CODE       AUTHOR    DATE       DESCRIPTION               *
000150*     ---------- --------- ---------- ---------------------     *
000160*     ORIGINAL   R.MASETTI 1988-04-18 ORIGINAL LAYOUT           *
000170*     LNSL001    R.MASETTI 1990-02-06 ADDED IS-PAID SWITCH      *
000180*     LNSL002    A.FERRARI 1998-11-30 Y2K - DATE FIELD RESIZED  *
000190*                                     TO CCYYMMDD (WAS YYMMDD)  *
000200*---------------------------------------------------------------*
000210 01  LOAN-RECORD.
000220     05  LOAN-KEY.
000230         10  LOAN-ID              PIC 9(09).
000240     05  LOAN-CUST-ID             PIC 9(09).
000250     05  LOAN-AMOUNT              PIC S9(17)V99.
000260     05  LOAN-NUM-INSTALLMENTS    PIC 9(02).
000270     05  LOAN-CREATE-DATE         PIC 9(08).
000280     05  LOAN-INTEREST-RATE       PIC S9V999.
000290     05  LOAN-IS-PAID-SW          PIC X(01).
000300         88  LOAN-IS-PAID                 VALUE 'Y'.
000310         88  LOAN-NOT-PAID                VALUE 'N'.
000320     05  LOAN-LAST-UPD-DATE       PIC 9(08).
000330     05  LOAN-LAST-UPD-PGM        PIC X(08).
000340     05  FILLER                   PIC X(15).
000350*---------------------------------------------------------------*
000360*  ALTERNATE VIEW - USED WHEN THE ORIGINATION DATE IS EDITED    *
000370*  FOR THE STATISTICS PAGE OF THE ORIGINATION RUN               *
000380*---------------------------------------------------------------*
000390 01  LOAN-RECORD-DTV  REDEFINES LOAN-RECORD.
000400     05  FILLER                   PIC X(39).
000410     05  LOAN-DTV-CC              PIC 9(02).
000420     05  LOAN-DTV-YY              PIC 9(02).
000430     05  LOAN-DTV-MM              PIC 9(02).
000440     05  LOAN-DTV-DD              PIC 9(02).
000450     05  FILLER                   PIC X(36).
