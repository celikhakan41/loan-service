000010*---------------------------------------------------------------*
000020*  LNSCMRQ   CUSTOMER-MAINTENANCE TRANSACTION LAYOUT            *
000030*            ONE RECORD PER CREATE-CUSTOMER OR UPDATE-CREDIT-   *
000040*            LIMIT REQUEST, READ BY THE LNS0300P RUN            *
000050*---------------------------------------------------------------*
000060*     CODE       AUTHOR    DATE       DESCRIPTION               *
000070*     ---------- --------- ---------- ---------------------     *
000080*     ORIGINAL   R.MASETTI 1988-05-10 ORIGINAL LAYOUT           *
000090*---------------------------------------------------------------*
000100 01  CMRQ-RECORD.
000110     05  CMRQ-TRAN-CODE           PIC X(02).
000120         88  CMRQ-CREATE-CUSTOMER         VALUE '01'.
000130         88  CMRQ-UPDATE-CREDIT-LIMIT     VALUE '02'.
000140     05  CMRQ-CUST-ID             PIC 9(09).
000150     05  CMRQ-CUST-NAME           PIC X(50).
000160     05  CMRQ-CUST-SURNAME        PIC X(50).
000170     05  CMRQ-CREDIT-LIMIT        PIC S9(15)V99.
000180     05  FILLER                   PIC X(02).
