000010*---------------------------------------------------------------*
000020*                                                               *
000030*  *******  **   **  **  *****  **  **                          *
000040*  **   **  **   **  **  **     ** **          PRODOTTO         *
000050*  **   **  **   **  **  **     ***       CREDITO RATEALE       *
000060*  ** * **  **   **  **  **     ** **                           *
000070*  *******  *******  **  *****  **  **                          *
000080*       *                                  INFOSER S.R.L.       *
000090*                                                               *
000100*---------------------------------------------------------------*
000110*  LNSCUSR   CUSTOMER MASTER RECORD LAYOUT                      *
000120*            ONE RECORD PER CUSTOMER, KEYED BY CUST-ID          *
000130*---------------------------------------------------------------*
000140*     CODE       AUTHOR    DATE       DESCRIPTION               *
000150*     ---------- --------- ---------- ---------------------     *
000160*     ORIGINAL   R.MASETTI 1988-04-11 ORIGINAL LAYOUT           *
000170*     LNSC001    R.MASETTI 1991-09-02 ADDED USED-CREDIT FIELD   *
000180*     LNSC002    A.FERRARI 1998-11-30 Y2K - DATE FIELD RESIZED  *
000190*                                     TO CCYYMMDD (WAS YYMMDD)  *
000200*---------------------------------------------------------------*
000210 01  CUST-RECORD.
000220     05  CUST-KEY.
000230         10  CUST-ID              PIC 9(09).
000240     05  CUST-NAME                PIC X(50).
000250     05  CUST-SURNAME             PIC X(50).
000260     05  CUST-CREDIT-LIMIT        PIC S9(15)V99.
000270     05  CUST-USED-CREDIT         PIC S9(15)V99.
000280     05  CUST-STATUS-BYTE         PIC X(01).
000290         88  CUST-ACTIVE                  VALUE 'A'.
000300         88  CUST-CLOSED                  VALUE 'C'.
000310     05  CUST-LAST-UPD-DATE       PIC 9(08).
000320     05  CUST-LAST-UPD-PGM        PIC X(08).
000330     05  FILLER                   PIC X(20).
000340*---------------------------------------------------------------*
000350*  ALTERNATE VIEW - USED BY THE OVER-LIMIT REPORT ROUTINE TO    *
000360*  BREAK OUT THE LAST-MAINTENANCE DATE FOR PRINT EDITING        *
000370*---------------------------------------------------------------*
000380 01  CUST-RECORD-DTV  REDEFINES CUST-RECORD.
000390     05  FILLER                   PIC X(144).
000400     05  CUST-DTV-CC              PIC 9(02).
000410     05  CUST-DTV-YY              PIC 9(02).
000420     05  CUST-DTV-MM              PIC 9(02).
000430     05  CUST-DTV-DD              PIC 9(02).
000440     05  FILLER                   PIC X(28).
