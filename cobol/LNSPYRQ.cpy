000010*---------------------------------------------------------------*
000020*  LNSPYRQ   PAYMENT-REQUEST TRANSACTION LAYOUT                 *
000030*            ONE RECORD PER PAYMENT TENDERED AGAINST A LOAN,    *
000040*            READ BY THE LNS0200P PAYMENT-POSTING RUN           *
000050*---------------------------------------------------------------*
000060*     CODE       AUTHOR    DATE       DESCRIPTION               *
000070*     ---------- --------- ---------- ---------------------     *
000080*     ORIGINAL   R.MASETTI 1988-05-03 ORIGINAL LAYOUT           *
000090*---------------------------------------------------------------*
000100 01  PYRQ-RECORD.
000110     05  PYRQ-LOAN-ID             PIC 9(09).
000120     05  PYRQ-PAYMENT-AMOUNT      PIC S9(17)V99.
000130     05  PYRQ-PAYMENT-DATE        PIC 9(08).
000140     05  FILLER                   PIC X(04).
